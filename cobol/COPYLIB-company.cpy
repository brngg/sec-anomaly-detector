000100******************************************************************
000200*                                                                *
000300*   COPYLIB:  COMPANY                                            *
000400*   CARRIES:  CO-COMPANY-RECORD  -  ISSUER MASTER RECORD LAYOUT  *
000500*             CO-COMPANY-TABLE   -  IN-MEMORY LOOKUP TABLE FOR   *
000600*                                   TICKER/NAME/INDUSTRY USED BY *
000700*                                   EVERY DETECTOR AND BY RISKSCR*
000800*                                                                *
000900*   MAINTENENCE LOG                                               *
001000*   DATE      PROGRAMMER      REQUEST     DESCRIPTION             *
001100*   --------- --------------  ----------  -----------------------*
001200*   03/11/96  J HALVERSON     SURV-0014   ORIGINAL COPYBOOK,     *
001300*                             PULLED FROM THE OLD ISSUER FILE    *
001400*                             LAYOUT USED BY THE MARKET-WATCH    *
001500*                             OVERNIGHT JOBS.                    *
001600*   09/22/98  J HALVERSON     SURV-0061   Y2K - DATE FIELDS ON    *
001700*                             OTHER RECORDS IN THIS SYSTEM ARE    *
001800*                             ALL FOUR-DIGIT YEAR, NO CHANGE      *
001900*                             REQUIRED TO THIS LAYOUT ITSELF.     *
002000*   04/02/01  R OKONKWO       SURV-0103   ADDED CO-INDUSTRY-DESC  *
002100*                             BLANK-NAME AND BLANK-TICKER 88S SO  *
002200*                             THE DETECTORS QUIT HARD-CODING      *
002300*                             SPACES TESTS IN FOUR PLACES.        *
002400*   11/14/06  R OKONKWO       SURV-0151   ADDED CO-COMPANY-TABLE  *
002500*                             OCCURS BLOCK - EACH DETECTOR LOADS  *
002600*                             ITS OWN COPY OF THE ISSUER MASTER   *
002700*                             SO WE STOP CALLING A LOOKUP SUB FOR *
002800*                             EVERY SINGLE FILING RECORD.         *
002900******************************************************************
003000*---------------------------------------------------------------*
003100 01  CO-COMPANY-RECORD.
003200*---------------------------------------------------------------*
003300     05  CO-CIK                      PIC 9(10).
003400     05  CO-NAME                     PIC X(40).
003500     05  CO-TICKER                   PIC X(10).
003600     05  CO-INDUSTRY                 PIC X(30).
003700     05  FILLER                      PIC X(01) VALUE SPACE.
003800*---------------------------------------------------------------*
003900 01  CO-COMPANY-RECORD-R2 REDEFINES CO-COMPANY-RECORD.
004000*---------------------------------------------------------------*
004100     05  CO-CIK-R2                   PIC X(10).
004200     05  CO-IDENT-BLOCK.
004300         10  CO-NAME-R2               PIC X(40).
004400         10  CO-TICKER-R2             PIC X(10).
004500     05  CO-INDUSTRY-R2               PIC X(30).
004600     05  FILLER                      PIC X(01) VALUE SPACE.
004700*---------------------------------------------------------------*
004800 01  CO-FLAGS.
004900*---------------------------------------------------------------*
005000     05  CO-NAME-SW                  PIC X(01).
005100         88  CO-BLANK-NAME                     VALUE SPACE.
005200     05  CO-TICKER-SW                PIC X(01).
005300         88  CO-BLANK-TICKER                   VALUE SPACE.
005400*---------------------------------------------------------------*
005500 01  CO-COMPANY-TABLE-FIELDS.
005600*---------------------------------------------------------------*
005700     05  CO-TABLE-COUNT              PIC S9(05) COMP VALUE ZERO.
005800     05  CO-COMPANY-TABLE OCCURS 0 TO 5000 TIMES
005900                 DEPENDING ON CO-TABLE-COUNT
006000                 INDEXED BY CO-TABLE-NDX.
006100         10  CT-CIK                   PIC 9(10).
006200         10  CT-NAME                  PIC X(40).
006300         10  CT-TICKER                PIC X(10).
006400         10  CT-INDUSTRY              PIC X(30).
006500         10  FILLER                   PIC X(01) VALUE SPACE.
006600*---------------------------------------------------------------*
