000100*****************************************************************
000200* PROGRAM NAME:    RUNDET
000300* ORIGINAL AUTHOR: J HALVERSON
000400*
000500* MAINTENENCE LOG
000600* DATE      PROGRAMMER      REQUEST     DESCRIPTION
000700* --------- --------------  ----------  -----------------------
000800* 03/11/99  J HALVERSON     SURV-0204   ORIGINAL PROGRAM - SINGLE
000900*                           STEP THAT RUNS THE THREE DETECTORS
001000*                           AND THEN THE RISK SCORER IN ORDER SO
001100*                           THE OPERATOR DOES NOT HAVE TO CHAIN
001200*                           FOUR SEPARATE JOB STEPS BY HAND.
001300* 03/11/99  J HALVERSON     SURV-0204   MODELED ON UNEMQUE'S
001400*                           CALL-A-SUBPROGRAM-AND-KEEP-GOING
001500*                           SHAPE.
001600* 08/22/99  R OKONKWO       SURV-0211   ADDED THE CONSOLE DISPLAY
001700*                           LINES BEFORE/AFTER EACH CALL - NIGHT
001800*                           OPERATIONS WANTED TO SEE ON THE LOG
001900*                           WHICH STEP WAS RUNNING WHEN A JOB
002000*                           HUNG.
002100* 01/06/99  T ANNUNZIATA    SURV-0213   Y2K REVIEW - RC-CUR-YEAR
002200*                           IS ALREADY FOUR DIGITS FROM FUNCTION
002300*                           CURRENT-DATE, NO CHANGE REQUIRED.
002400* 02/18/20  R OKONKWO       SURV-0277   RISK-SCORING STEP CAN NOW
002500*                           ABEND THE WHOLE RUN (BAD SEVERITY ON
002600*                           THE ALERT FILE) - DOCUMENTED HERE SO
002700*                           THE NEXT PERSON DOES NOT GO LOOKING
002800*                           FOR A CAUGHT RETURN-CODE IN RUNDET
002900*                           THAT ISN'T THERE.  STOP RUN IN A
003000*                           CALLED PROGRAM ENDS THE WHOLE JOB.
003100* 09/30/21  T ANNUNZIATA    SURV-0294   RUN SUMMARY LINE NOW SHOWS
003200*                           ALL FOUR STEP NAMES INSTEAD OF JUST
003300*                           A COMPLETION FLAG - WATCH DESK WANTED
003400*                           TO SEE AT A GLANCE THAT NOTHING WAS
003500*                           SKIPPED.
003510* 03/14/24  T ANNUNZIATA    SURV-0319   MAINLINE RESTRUNG ON
003520*                           PERFORM...THRU RANGES - THE FOUR
003530*                           DETECTION/SCORING STEPS NOW FALL
003540*                           THROUGH AS ONE RANGE INSTEAD OF FOUR
003550*                           SEPARATE SINGLE-NAME PERFORMS, SAME
003560*                           TREATMENT AS NTDET SURV-0319.
003600*****************************************************************
003700 IDENTIFICATION DIVISION.
003800*---------------------------------------------------------------*
003900 PROGRAM-ID.     RUNDET.
004000 AUTHOR.         J HALVERSON.
004100 INSTALLATION.   SURVEILLANCE SYSTEMS GROUP.
004200 DATE-WRITTEN.   03/11/1999.
004300 DATE-COMPILED.
004400 SECURITY.       NON-CONFIDENTIAL.
004500*===============================================================*
004600 ENVIRONMENT DIVISION.
004700*---------------------------------------------------------------*
004800 CONFIGURATION SECTION.
004900*---------------------------------------------------------------*
005000 SOURCE-COMPUTER. IBM-3096.
005100 OBJECT-COMPUTER. IBM-3096.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     CLASS SURV-ALPHA-CLASS IS 'A' THRU 'Z'.
005500*---------------------------------------------------------------*
005600 INPUT-OUTPUT SECTION.
005700*---------------------------------------------------------------*
005800 FILE-CONTROL.
005900     SELECT PRINT-FILE    ASSIGN TO UT-S-RUNRPT.
006000*===============================================================*
006100 DATA DIVISION.
006200*---------------------------------------------------------------*
006300 FILE SECTION.
006400*---------------------------------------------------------------*
006500 FD  PRINT-FILE
006600     DATA RECORD IS PRINT-RECORD.
006700 01  PRINT-RECORD.
006800     05  PRINT-LINE              PIC X(132).
006900*---------------------------------------------------------------*
007000 WORKING-STORAGE SECTION.
007100*---------------------------------------------------------------*
007200 77  WS-STEPS-EXECUTED           PIC S9(03) COMP VALUE ZERO.
007300*---------------------------------------------------------------*
007400 01  WS-STEP-NAME-TABLE-FIELDS.
007500*---------------------------------------------------------------*
007600     05  WS-STEP-NAME-TABLE OCCURS 4 TIMES.
007700         10  WS-STEP-NAME         PIC X(08).
007800     05  FILLER                  PIC X(01) VALUE SPACE.
007810*---------------------------------------------------------------*
007820 01  WS-STEP-NAMES-FLAT REDEFINES WS-STEP-NAME-TABLE-FIELDS.
007830*---------------------------------------------------------------*
007840     05  WS-ALL-STEP-NAMES           PIC X(33).
007900*---------------------------------------------------------------*
008000 01  REPORT-LINES.
008100*---------------------------------------------------------------*
008200     05  NEXT-REPORT-LINE            PIC X(132).
008300*---------------------------------------------------------------*
008400     05  DETAIL-LINE-SUMMARY REDEFINES NEXT-REPORT-LINE.
008500*---------------------------------------------------------------*
008600         10  FILLER      PIC X(01) VALUE SPACE.
008700         10  FILLER      PIC X(22) VALUE 'RUN-ALL COMPLETE AS OF'.
008800         10  FILLER      PIC X(01) VALUE SPACE.
008900         10  DL-AS-OF-DATE            PIC X(10).
008910         10  DL-AS-OF-DATE-R REDEFINES DL-AS-OF-DATE.
008920             15  DL-AS-OF-YEAR            PIC X(04).
008930             15  FILLER                   PIC X(01).
008940             15  DL-AS-OF-MONTH           PIC X(02).
008950             15  FILLER                   PIC X(01).
008960             15  DL-AS-OF-DAY             PIC X(02).
009000         10  FILLER      PIC X(03) VALUE SPACE.
009100         10  FILLER      PIC X(14) VALUE 'STEPS EXECUTED'.
009200         10  FILLER      PIC X(02) VALUE ': '.
009300         10  DL-STEP-01               PIC X(08).
009400         10  FILLER      PIC X(01) VALUE SPACE.
009500         10  DL-STEP-02               PIC X(08).
009600         10  FILLER      PIC X(01) VALUE SPACE.
009700         10  DL-STEP-03               PIC X(08).
009800         10  FILLER      PIC X(01) VALUE SPACE.
009900         10  DL-STEP-04               PIC X(08).
010000         10  FILLER      PIC X(58) VALUE SPACE.
010100*---------------------------------------------------------------*
010200     05  HEADING-LINE-1.
010300*---------------------------------------------------------------*
010400         10  FILLER      PIC X(20)
010500                         VALUE 'NIGHTLY RUN-ALL RPT '.
010600         10  FILLER      PIC X(10) VALUE 'RUN DATE: '.
010700         10  HL1-RUN-DATE             PIC X(10).
010800         10  FILLER      PIC X(06) VALUE 'PAGE: '.
010900         10  HL1-PAGE-NUM             PIC ZZZZ9.
011000         10  FILLER      PIC X(81) VALUE SPACE.
011100     COPY RPTCTL.
011200*===============================================================*
011300 PROCEDURE DIVISION.
011400*---------------------------------------------------------------*
011500 0000-MAIN-PROCESSING.
011600*---------------------------------------------------------------*
011610* SURV-0319 - MAINLINE RESTRUNG ON PERFORM...THRU RANGES, SAME
011620*    TREATMENT AS THE FOUR STEPS IT CALLS - THE FOUR-STEP CHAIN
011630*    BELOW NOW FALLS THROUGH PARAGRAPH TO PARAGRAPH INSTEAD OF
011640*    FOUR SEPARATE SINGLE-NAME PERFORMS.
011700     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
011800     PERFORM 2000-RUN-NT-DETECTION THRU 3000-EXIT.
012200     PERFORM 8000-PRINT-RUN-SUMMARY THRU 9120-EXIT.
012300     GOBACK.
012400*---------------------------------------------------------------*
012500 1000-INITIALIZE.
012600*---------------------------------------------------------------*
012700     MOVE FUNCTION CURRENT-DATE      TO RC-CURRENT-DATE-DATA.
012800     MOVE RC-CUR-YEAR                 TO RC-RD-YEAR.
012900     MOVE RC-CUR-MONTH                TO RC-RD-MONTH.
013000     MOVE RC-CUR-DAY                  TO RC-RD-DAY.
013100     DISPLAY 'RUNDET - NIGHTLY SURVEILLANCE RUN STARTING - '
013200         RC-RUN-DATE-YMD.
013250 1000-EXIT.
013260     EXIT.
013300*---------------------------------------------------------------*
013400 2000-RUN-NT-DETECTION.
013500*---------------------------------------------------------------*
013600     DISPLAY 'RUNDET - STARTING STEP: NTDET'.
013700     CALL 'NTDET'.
013800     DISPLAY 'RUNDET - FINISHED STEP: NTDET'.
013900     ADD 1                           TO WS-STEPS-EXECUTED.
014000     MOVE 'NTDET'                    TO WS-STEP-NAME(WS-STEPS-EXECUTED).
014100*---------------------------------------------------------------*
014200 2100-RUN-FRIDAY-DETECTION.
014300*---------------------------------------------------------------*
014400     DISPLAY 'RUNDET - STARTING STEP: FRIDET'.
014500     CALL 'FRIDET'.
014600     DISPLAY 'RUNDET - FINISHED STEP: FRIDET'.
014700     ADD 1                           TO WS-STEPS-EXECUTED.
014800     MOVE 'FRIDET'                   TO WS-STEP-NAME(WS-STEPS-EXECUTED).
014900*---------------------------------------------------------------*
015000 2200-RUN-SPIKE-DETECTION.
015100*---------------------------------------------------------------*
015200     DISPLAY 'RUNDET - STARTING STEP: SPKDET'.
015300     CALL 'SPKDET'.
015400     DISPLAY 'RUNDET - FINISHED STEP: SPKDET'.
015500     ADD 1                           TO WS-STEPS-EXECUTED.
015600     MOVE 'SPKDET'                   TO WS-STEP-NAME(WS-STEPS-EXECUTED).
015700*---------------------------------------------------------------*
015800 3000-RUN-RISK-SCORING.
015900*---------------------------------------------------------------*
016000     DISPLAY 'RUNDET - STARTING STEP: RISKSCR'.
016100     CALL 'RISKSCR'.
016200     DISPLAY 'RUNDET - FINISHED STEP: RISKSCR'.
016300     ADD 1                           TO WS-STEPS-EXECUTED.
016400     MOVE 'RISKSCR'                  TO WS-STEP-NAME(WS-STEPS-EXECUTED).
016450 3000-EXIT.
016460     EXIT.
016500*---------------------------------------------------------------*
016600 8000-PRINT-RUN-SUMMARY.
016700*---------------------------------------------------------------*
016800     OPEN EXTEND PRINT-FILE.
016900     MOVE RC-RUN-DATE-YMD            TO DL-AS-OF-DATE.
017000     MOVE WS-STEP-NAME(1)            TO DL-STEP-01.
017100     MOVE WS-STEP-NAME(2)            TO DL-STEP-02.
017200     MOVE WS-STEP-NAME(3)            TO DL-STEP-03.
017300     MOVE WS-STEP-NAME(4)            TO DL-STEP-04.
017400     PERFORM 9000-PRINT-REPORT-LINE.
017500     CLOSE PRINT-FILE.
017600*---------------------------------------------------------------*
017700 9000-PRINT-REPORT-LINE.
017800*---------------------------------------------------------------*
017900     IF RC-LINE-COUNT GREATER THAN RC-LINES-ON-PAGE
018000         PERFORM 9100-PRINT-HEADING-LINES.
018100     MOVE NEXT-REPORT-LINE            TO PRINT-LINE.
018200     PERFORM 9120-WRITE-PRINT-LINE.
018300*---------------------------------------------------------------*
018400 9100-PRINT-HEADING-LINES.
018500*---------------------------------------------------------------*
018600     MOVE RC-PAGE-COUNT               TO HL1-PAGE-NUM.
018700     MOVE RC-RUN-DATE-YMD             TO HL1-RUN-DATE.
018800     MOVE HEADING-LINE-1              TO PRINT-LINE.
018900     PERFORM 9110-WRITE-TOP-OF-PAGE.
019000     ADD 1                            TO RC-PAGE-COUNT.
019100     MOVE 6                           TO RC-LINE-COUNT.
019200*---------------------------------------------------------------*
019300 9110-WRITE-TOP-OF-PAGE.
019400*---------------------------------------------------------------*
019500     WRITE PRINT-RECORD
019600         AFTER ADVANCING TOP-OF-FORM.
019700     MOVE SPACE                       TO PRINT-LINE.
019800*---------------------------------------------------------------*
019900 9120-WRITE-PRINT-LINE.
020000*---------------------------------------------------------------*
020100     WRITE PRINT-RECORD
020200         AFTER ADVANCING RC-LINE-SPACEING.
020300     ADD RC-LINE-SPACEING             TO RC-LINE-COUNT.
020400     MOVE 1                           TO RC-LINE-SPACEING.
020450 9120-EXIT.
020460     EXIT.
