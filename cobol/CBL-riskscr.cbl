000100*****************************************************************
000200* PROGRAM NAME:    RISKSCR
000300* ORIGINAL AUTHOR: D PETROSKY
000400*
000500* MAINTENENCE LOG
000600* DATE      PROGRAMMER      REQUEST     DESCRIPTION
000700* --------- --------------  ----------  -----------------------
000800* 04/02/19  D PETROSKY      SURV-0265   ORIGINAL PROGRAM - ROLLS
000900*                           THE THREE DETECTORS' ALERTS UP INTO
001000*                           ONE DAILY RISK SCORE PER ISSUER SO
001100*                           THE WATCH DESK HAS ONE NUMBER TO
001200*                           TRIAGE OFF OF INSTEAD OF THREE
001300*                           SEPARATE TOP-10 SHEETS.
001400* 04/02/19  D PETROSKY      SURV-0265   BASELINE OFF CBL-UNEM'S
001500*                           VSAM-BUILD SHAPE - MULTIPLE INPUTS
001600*                           FEEDING ONE KEYED OUTPUT PASS.
001700* 06/14/19  D PETROSKY      SURV-0268   ADDED THE ACCESSION-ID TO
001800*                           CIK JOIN TABLE - THE ALERT RECORD
001900*                           ITSELF CARRIES NO CIK, ONLY THE
002000*                           FILING IT CAME FROM DOES.
002100* 11/05/19  D PETROSKY      SURV-0271   REPLACED THE CALL TO THE
002200*                           DATE-DIFFERENCE SUBROUTINE WITH AN
002300*                           IN-LINE JULIAN DAY NUMBER CALC - THE
002400*                           SUBROUTINE WAS A SEPARATE LOAD MODULE
002500*                           AND OPERATIONS DID NOT WANT ANOTHER
002600*                           LINK-EDIT STEP IN THE OVERNIGHT JOB.
002700* 02/18/20  R OKONKWO       SURV-0277   ADDED THE SEVERITY RANGE
002800*                           CHECK WITH A HARD ABEND - A BAD
002900*                           DETECTOR RELEASE WROTE A SEVERITY OF
003000*                           1.40 AND THE SCORE CAME OUT NEGATIVE
003100*                           ON THE NIGHTLY RUN BEFORE ANYBODY
003200*                           NOTICED.
003300* 09/30/21  T ANNUNZIATA    SURV-0294   DENSE RANK/PERCENTILE PASS
003400*                           REWORKED TO A REPEATED-SCAN INSTEAD OF
003500*                           A SORT STEP - OPERATIONS WAS RUNNING
003600*                           SHORT ON SORT WORK SPACE DURING THE
003700*                           YEAR-END ISSUER-LIST RELOAD.
003800* 05/03/23  D PETROSKY      SURV-0309   TOP-SIGNAL NOW COMPARES
003900*                           THE 30-DAY COMPONENT *AND* COUNT, NOT
004000*                           JUST THE COMPONENT - TWO TYPES WERE
004100*                           TYING ON COMPONENT AND THE OLDER ONE
004200*                           OF THE TWO WAS WINNING BY ACCIDENT.
004210* 02/09/24  T ANNUNZIATA    SURV-0318   ADDED ROUNDED TO THE
004220*                           WEIGHTED-SEVERITY ACCUMULATORS AND THE
004230*                           30/90-DAY COMPONENT COMPUTES - THEY
004240*                           WERE TRUNCATING AT FOUR DECIMALS WHILE
004250*                           EVERY OTHER SCORE FIELD IN THE PROGRAM
004260*                           ROUNDS, SO TWO ISSUERS WITH THE SAME
004270*                           TRUE SCORE COULD COME OUT OF STEP BY A
004280*                           HAIR DEPENDING ON WHICH ALERT TYPE FED
004290*                           THEM.
004291* 03/14/24  T ANNUNZIATA    SURV-0319   MAINLINE AND THE COMPANY/
004292*                           FILING/ALERT LOAD LOOPS RESTRUNG ON
004293*                           PERFORM...THRU RANGES WITH GO TO FOR
004294*                           THE END-OF-FILE BRANCH - AN AUDITOR
004295*                           NOTED THE NEWER STRUCTURED PERFORMS
004296*                           DID NOT MATCH HOW THE REST OF THE
004297*                           OVERNIGHT SUITE IS WIRED.
004300*****************************************************************
004400 IDENTIFICATION DIVISION.
004500*---------------------------------------------------------------*
004600 PROGRAM-ID.     RISKSCR.
004700 AUTHOR.         D PETROSKY.
004800 INSTALLATION.   SURVEILLANCE SYSTEMS GROUP.
004900 DATE-WRITTEN.   04/02/2019.
005000 DATE-COMPILED.
005100 SECURITY.       NON-CONFIDENTIAL.
005200*===============================================================*
005300 ENVIRONMENT DIVISION.
005400*---------------------------------------------------------------*
005500 CONFIGURATION SECTION.
005600*---------------------------------------------------------------*
005700 SOURCE-COMPUTER. IBM-3096.
005800 OBJECT-COMPUTER. IBM-3096.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     CLASS SURV-ALPHA-CLASS IS 'A' THRU 'Z'.
006200*---------------------------------------------------------------*
006300 INPUT-OUTPUT SECTION.
006400*---------------------------------------------------------------*
006500 FILE-CONTROL.
006600     SELECT COMPANY-FILE  ASSIGN TO COMPANY
006700       ORGANIZATION IS SEQUENTIAL
006800       FILE STATUS  IS COMPANY-FILE-STATUS.
006900     SELECT FILING-FILE   ASSIGN TO FILING
007000       ORGANIZATION IS SEQUENTIAL
007100       FILE STATUS  IS FILING-FILE-STATUS.
007200     SELECT ALERT-FILE    ASSIGN TO ALERTDD
007300       ORGANIZATION IS INDEXED
007400       ACCESS MODE  IS SEQUENTIAL
007500       RECORD KEY   IS AL-DEDUPE-KEY OF AL-ALERT-RECORD
007600       FILE STATUS  IS ALERT-FILE-STATUS.
007700     SELECT SNAPSHOT-FILE ASSIGN TO SNAPDD
007800       ORGANIZATION IS INDEXED
007900       ACCESS MODE  IS DYNAMIC
008000       RECORD KEY   IS SS-SNAPSHOT-KEY OF SS-SNAPSHOT-RECORD
008100       FILE STATUS  IS SNAPSHOT-FILE-STATUS.
008200     SELECT RISKSCORE-FILE ASSIGN TO RISKDD
008300       ORGANIZATION IS INDEXED
008400       ACCESS MODE  IS DYNAMIC
008500       RECORD KEY   IS SS-RISKSCORE-KEY OF SS-RISKSCORE-RECORD
008600       FILE STATUS  IS RISKSCORE-FILE-STATUS.
008700     SELECT PRINT-FILE    ASSIGN TO UT-S-RUNRPT.
008800*===============================================================*
008900 DATA DIVISION.
009000*---------------------------------------------------------------*
009100 FILE SECTION.
009200*---------------------------------------------------------------*
009300 FD  COMPANY-FILE
009400     DATA RECORD IS CO-COMPANY-RECORD.
009500     COPY COMPANY.
009600*---------------------------------------------------------------*
009700 FD  FILING-FILE
009800     DATA RECORD IS FE-FILING-RECORD.
009900     COPY FILING.
010000*---------------------------------------------------------------*
010100 FD  ALERT-FILE
010200     DATA RECORD IS AL-ALERT-RECORD.
010300     COPY ALERT.
010400*---------------------------------------------------------------*
010500 FD  SNAPSHOT-FILE
010600     DATA RECORD IS SS-SNAPSHOT-RECORD.
010700     COPY SNAPSCO.
010800*---------------------------------------------------------------*
010900 FD  RISKSCORE-FILE
011000     DATA RECORD IS SS-RISKSCORE-RECORD.
011100     COPY RISKSCORE.
011200*---------------------------------------------------------------*
011300 FD  PRINT-FILE
011400     DATA RECORD IS PRINT-RECORD.
011500 01  PRINT-RECORD.
011600     05  PRINT-LINE              PIC X(132).
011700*---------------------------------------------------------------*
011800 WORKING-STORAGE SECTION.
011900*---------------------------------------------------------------*
012000 77  WS-SOURCE-ALERTS-90D        PIC S9(07) COMP VALUE ZERO.
012100 77  WS-SNAPSHOTS-WRITTEN        PIC S9(07) COMP VALUE ZERO.
012200 77  WS-SCORES-WRITTEN           PIC S9(07) COMP VALUE ZERO.
012300*---------------------------------------------------------------*
012400 01  WS-SWITCHES-MISC-FIELDS.
012500*---------------------------------------------------------------*
012600     05  COMPANY-FILE-STATUS         PIC X(02).
012700         88  COMPANY-FILE-OK                   VALUE '00'.
012800         88  COMPANY-EOF                        VALUE '10'.
012900     05  FILING-FILE-STATUS          PIC X(02).
013000         88  FILING-FILE-OK                     VALUE '00'.
013100         88  FILING-EOF                          VALUE '10'.
013200     05  ALERT-FILE-STATUS           PIC X(02).
013300         88  ALERT-FILE-OK                      VALUE '00'.
013400         88  ALERT-EOF                           VALUE '10'.
013500     05  SNAPSHOT-FILE-STATUS        PIC X(02).
013600         88  SNAPSHOT-FILE-OK                   VALUE '00'.
013700         88  SNAPSHOT-MAY-EXIST                  VALUE '35'.
013800     05  RISKSCORE-FILE-STATUS       PIC X(02).
013900         88  RISKSCORE-FILE-OK                  VALUE '00'.
014000         88  RISKSCORE-MAY-EXIST                 VALUE '35'.
014100     05  WS-TYPE-RECOGNIZED-SW       PIC X(01).
014200     05  WS-ISSUER-FOUND-SW          PIC X(01).
014300     05  WS-RANKING-DONE-SW          PIC X(01).
014400     05  WS-FOUND-UNRANKED-SW        PIC X(01).
014500     05  FILLER                      PIC X(01) VALUE SPACE.
014600*---------------------------------------------------------------*
014700 01  WS-JULIAN-WORK-FIELDS.
014800*---------------------------------------------------------------*
014900     05  WS-JY                       PIC S9(05) COMP.
015000     05  WS-JM                       PIC S9(05) COMP.
015100     05  WS-JD                       PIC S9(05) COMP.
015200     05  WS-JDN                      PIC S9(09) COMP.
015300     05  WS-J-A                      PIC S9(09) COMP.
015400     05  WS-J-B                      PIC S9(09) COMP.
015500     05  WS-J-TERM1                  PIC S9(09) COMP.
015600     05  WS-J-TERM2                  PIC S9(09) COMP.
015700     05  WS-J-TERM3                  PIC S9(09) COMP.
015800     05  WS-ASOF-JDN                 PIC S9(09) COMP.
015900     05  WS-ALERT-AGE-DAYS           PIC S9(05) COMP.
015910     05  FILLER                      PIC X(01) VALUE SPACE.
016000*---------------------------------------------------------------*
016100 01  WS-RECENCY-FIELDS.
016200*---------------------------------------------------------------*
016300     05  WS-RECENCY-WEIGHT           PIC S9(01)V9(06) COMP.
016310     05  FILLER                      PIC X(01) VALUE SPACE.
016400*---------------------------------------------------------------*
016500 01  WS-ALERT-CIK-WORK.
016600*---------------------------------------------------------------*
016700     05  WS-ALERT-CIK                PIC 9(10).
016710     05  FILLER                      PIC X(01) VALUE SPACE.
016800*---------------------------------------------------------------*
016900 01  FA-FILING-ACCESSION-FIELDS.
017000*---------------------------------------------------------------*
017100     05  FA-TABLE-COUNT              PIC S9(05) COMP VALUE ZERO.
017200     05  FILLER                      PIC X(01) VALUE SPACE.
017300     05  FA-TABLE OCCURS 0 TO 20000 TIMES
017400                 DEPENDING ON FA-TABLE-COUNT
017500                 INDEXED BY FA-NDX.
017600         10  FA-ACCESSION-ID          PIC X(20).
017700         10  FA-CIK                   PIC 9(10).
017800*---------------------------------------------------------------*
017900 01  AW-ISSUER-WINDOW-FIELDS.
018000*---------------------------------------------------------------*
018010     05  FILLER                      PIC X(01) VALUE SPACE.
018100     05  AW-TABLE OCCURS 0 TO 5000 TIMES
018200                 DEPENDING ON CO-TABLE-COUNT
018300                 INDEXED BY AW-NDX.
018400         10  AW-30-TOTAL              PIC 9(05) COMP.
018500         10  AW-30-NT-COUNT           PIC 9(05) COMP.
018600         10  AW-30-FRIDAY-COUNT       PIC 9(05) COMP.
018700         10  AW-30-SPIKE-COUNT        PIC 9(05) COMP.
018800         10  AW-30-NT-WTSEV           PIC S9(03)V9(04) COMP.
018900         10  AW-30-FRIDAY-WTSEV       PIC S9(03)V9(04) COMP.
019000         10  AW-30-SPIKE-WTSEV        PIC S9(03)V9(04) COMP.
019100         10  AW-30-NT-COMP            PIC S9(01)V9(04) COMP.
019200         10  AW-30-FRIDAY-COMP        PIC S9(01)V9(04) COMP.
019300         10  AW-30-SPIKE-COMP         PIC S9(01)V9(04) COMP.
019400         10  AW-30-SCORE              PIC S9(01)V9(04) COMP.
019500         10  AW-90-TOTAL              PIC 9(05) COMP.
019600         10  AW-90-NT-COUNT           PIC 9(05) COMP.
019700         10  AW-90-FRIDAY-COUNT       PIC 9(05) COMP.
019800         10  AW-90-SPIKE-COUNT        PIC 9(05) COMP.
019900         10  AW-90-NT-WTSEV           PIC S9(03)V9(04) COMP.
020000         10  AW-90-FRIDAY-WTSEV       PIC S9(03)V9(04) COMP.
020100         10  AW-90-SPIKE-WTSEV        PIC S9(03)V9(04) COMP.
020200         10  AW-90-NT-COMP            PIC S9(01)V9(04) COMP.
020300         10  AW-90-FRIDAY-COMP        PIC S9(01)V9(04) COMP.
020400         10  AW-90-SPIKE-COMP         PIC S9(01)V9(04) COMP.
020500         10  AW-90-SCORE              PIC S9(01)V9(04) COMP.
020600         10  AW-FINAL-SCORE           PIC S9(01)V9(04) COMP.
020700         10  AW-TOP-SIGNAL            PIC X(14).
020800         10  AW-RISK-RANK             PIC 9(05) COMP.
020900         10  AW-PERCENTILE            PIC S9(01)V9(04) COMP.
021000         10  AW-RANKED-SW             PIC X(01).
021100             88  AW-IS-RANKED                   VALUE 'Y'.
021150         10  FILLER                   PIC X(01) VALUE SPACE.
021200*---------------------------------------------------------------*
021300 01  WS-RANK-WORK-FIELDS.
021400*---------------------------------------------------------------*
021500     05  WS-CURRENT-MAX-SCORE        PIC S9(03)V9(04) COMP.
021510     05  RW-DISTINCT-COUNT           PIC S9(05) COMP VALUE ZERO.
021520     05  RW-CURRENT-RANK             PIC S9(05) COMP VALUE ZERO.
021530     05  FILLER                      PIC X(01) VALUE SPACE.
021600*---------------------------------------------------------------*
021700 01  WS-TOP-SIGNAL-WORK.
021800*---------------------------------------------------------------*
021900     05  WS-TOP-COMP                 PIC S9(01)V9(04) COMP.
022000     05  WS-TOP-COUNT                PIC 9(05) COMP.
022010     05  FILLER                      PIC X(01) VALUE SPACE.
022100*---------------------------------------------------------------*
022200 01  ERROR-DISPLAY-LINE.
022300*---------------------------------------------------------------*
022400     05  FILLER     PIC X(31) VALUE
022500                 ' *** RISKSCR - SEVERITY OUT OF '.
022600     05  FILLER     PIC X(22) VALUE 'RANGE - RUN ABORTED : '.
022700     05  DL-ACCESSION-ID             PIC X(20).
022800     05  FILLER     PIC X(13) VALUE ' SEVERITY == '.
022900     05  DL-SEVERITY                 PIC Z9.99.
023000     05  FILLER     PIC X(05) VALUE ' *** '.
023100*---------------------------------------------------------------*
023200 01  REPORT-LINES.
023300*---------------------------------------------------------------*
023400     05  NEXT-REPORT-LINE            PIC X(132).
023500*---------------------------------------------------------------*
023600     05  DETAIL-LINE-TOTALS REDEFINES NEXT-REPORT-LINE.
023700*---------------------------------------------------------------*
023800         10  FILLER      PIC X(01) VALUE SPACE.
023900         10  FILLER      PIC X(11) VALUE 'AS-OF DATE:'.
024000         10  DL-AS-OF-DATE            PIC X(10).
024010         10  DL-AS-OF-DATE-R REDEFINES DL-AS-OF-DATE.
024020             15  DL-AS-OF-YEAR         PIC X(04).
024030             15  FILLER                PIC X(01).
024040             15  DL-AS-OF-MONTH        PIC X(02).
024050             15  FILLER                PIC X(01).
024060             15  DL-AS-OF-DAY          PIC X(02).
024100         10  FILLER      PIC X(03) VALUE SPACE.
024200         10  FILLER      PIC X(09) VALUE 'ISSUERS: '.
024300         10  DL-ISSUERS               PIC ZZZZ9.
024400         10  FILLER      PIC X(03) VALUE SPACE.
024500         10  FILLER      PIC X(11) VALUE 'SNAPSHOTS: '.
024600         10  DL-SNAPSHOTS             PIC ZZZZZ9.
024700         10  FILLER      PIC X(03) VALUE SPACE.
024800         10  FILLER      PIC X(08) VALUE 'SCORES: '.
024900         10  DL-SCORES                PIC ZZZZ9.
025000         10  FILLER      PIC X(03) VALUE SPACE.
025100         10  FILLER      PIC X(15) VALUE 'SOURCE ALERTS: '.
025200         10  DL-SOURCE-ALERTS         PIC ZZZZZZ9.
025300         10  FILLER      PIC X(32) VALUE SPACE.
025400*---------------------------------------------------------------*
025500     05  HEADING-LINE-1.
025600*---------------------------------------------------------------*
025700         10  FILLER      PIC X(20)
025800                         VALUE 'RISK-SCORING RPT    '.
025900         10  FILLER      PIC X(10) VALUE 'RUN DATE: '.
026000         10  HL1-RUN-DATE             PIC X(10).
026010         10  HL1-RUN-DATE-R REDEFINES HL1-RUN-DATE.
026020             15  HL1-RUN-YEAR          PIC X(04).
026030             15  FILLER                PIC X(01).
026040             15  HL1-RUN-MONTH         PIC X(02).
026050             15  FILLER                PIC X(01).
026060             15  HL1-RUN-DAY           PIC X(02).
026100         10  FILLER      PIC X(06) VALUE 'PAGE: '.
026200         10  HL1-PAGE-NUM             PIC ZZZZ9.
026300         10  FILLER      PIC X(81) VALUE SPACE.
026400     COPY RPTCTL.
026500*===============================================================*
026600 PROCEDURE DIVISION.
026700*---------------------------------------------------------------*
026800 0000-MAIN-PROCESSING.
026900*---------------------------------------------------------------*
026910* SURV-0319 - MAINLINE AND THE THREE TABLE/WINDOW LOAD LOOPS
026920*    RESTRUNG ON PERFORM...THRU RANGES, SAME TREATMENT GIVEN THE
026930*    DETECTOR MAINLINES AND ALRTWTR.
027000     PERFORM 1000-OPEN-FILES-INITIALIZE THRU 1000-EXIT.
027100     PERFORM 1100-LOAD-COMPANY-TABLE THRU 1120-EXIT.
027200     PERFORM 1200-LOAD-FILING-ACCESSION-TABLE THRU 1220-EXIT.
027300     PERFORM 2000-LOAD-ALERT-WINDOW THRU 2010-EXIT.
027400     PERFORM 3000-COMPUTE-ALL-ISSUER-SCORES THRU 3000-EXIT.
027500     PERFORM 4000-WRITE-SNAPSHOT-RECORDS THRU 4000-EXIT.
027600     PERFORM 5000-RANK-AND-WRITE-SCORES THRU 5000-EXIT.
027700     PERFORM 6000-PRINT-CONTROL-REPORT THRU 6000-EXIT.
027800     PERFORM 7000-CLOSE-FILES THRU 7000-EXIT.
027900     GOBACK.
028000*---------------------------------------------------------------*
028100 1000-OPEN-FILES-INITIALIZE.
028200*---------------------------------------------------------------*
028300     OPEN INPUT  COMPANY-FILE
028400                 FILING-FILE
028500                 ALERT-FILE
028600          EXTEND PRINT-FILE.
028700     MOVE FUNCTION CURRENT-DATE      TO RC-CURRENT-DATE-DATA.
028800     MOVE RC-CUR-YEAR                 TO RC-RD-YEAR.
028900     MOVE RC-CUR-MONTH                TO RC-RD-MONTH.
029000     MOVE RC-CUR-DAY                  TO RC-RD-DAY.
029100     MOVE RC-RD-YEAR                  TO WS-JY.
029200     MOVE RC-RD-MONTH                 TO WS-JM.
029300     MOVE RC-RD-DAY                   TO WS-JD.
029400     PERFORM 2055-COMPUTE-JULIAN-DAY.
029500     MOVE WS-JDN                      TO WS-ASOF-JDN.
029600     PERFORM 1500-OPEN-SNAPSHOT-FILE.
029700     PERFORM 1600-OPEN-RISKSCORE-FILE.
029750 1000-EXIT.
029760     EXIT.
029800*---------------------------------------------------------------*
029900 1100-LOAD-COMPANY-TABLE.
030000*---------------------------------------------------------------*
030100     PERFORM 1110-READ-COMPANY-FILE THRU 1110-EXIT.
030150 1105-LOAD-COMPANY-LOOP.
030160     IF COMPANY-EOF
030170         GO TO 1120-EXIT.
030180     PERFORM 1120-BUILD-COMPANY-TABLE THRU 1120-BUILD-EXIT.
030190     PERFORM 1110-READ-COMPANY-FILE THRU 1110-EXIT.
030195     GO TO 1105-LOAD-COMPANY-LOOP.
030400*---------------------------------------------------------------*
030500 1110-READ-COMPANY-FILE.
030600*---------------------------------------------------------------*
030700     READ COMPANY-FILE
030800         AT END
030900             CONTINUE.
030950 1110-EXIT.
030960     EXIT.
031000*---------------------------------------------------------------*
031100 1120-BUILD-COMPANY-TABLE.
031200*---------------------------------------------------------------*
031300     ADD 1                           TO CO-TABLE-COUNT.
031400     SET CO-TABLE-NDX                TO CO-TABLE-COUNT.
031500     MOVE CO-CIK                     TO CT-CIK(CO-TABLE-NDX).
031600     MOVE CO-NAME                    TO CT-NAME(CO-TABLE-NDX).
031700     MOVE CO-TICKER                  TO CT-TICKER(CO-TABLE-NDX).
031800     MOVE CO-INDUSTRY                TO CT-INDUSTRY(CO-TABLE-NDX).
031850 1120-BUILD-EXIT.
031860     EXIT.
031900*---------------------------------------------------------------*
031950 1120-EXIT.
031960     EXIT.
032000*---------------------------------------------------------------*
032100 1200-LOAD-FILING-ACCESSION-TABLE.
032200*---------------------------------------------------------------*
032300     PERFORM 1210-READ-FILING-FILE THRU 1210-EXIT.
032350 1205-LOAD-ACCESSION-LOOP.
032360     IF FILING-EOF
032370         GO TO 1208-CLOSE-FILING-FILE.
032380     PERFORM 1220-BUILD-ACCESSION-TABLE THRU 1220-BUILD-EXIT.
032390     PERFORM 1210-READ-FILING-FILE THRU 1210-EXIT.
032395     GO TO 1205-LOAD-ACCESSION-LOOP.
032500*---------------------------------------------------------------*
032550 1208-CLOSE-FILING-FILE.
032560*---------------------------------------------------------------*
032600     CLOSE FILING-FILE.
032700*---------------------------------------------------------------*
032800 1210-READ-FILING-FILE.
032900*---------------------------------------------------------------*
033000     READ FILING-FILE
033100         AT END
033200             CONTINUE.
033250 1210-EXIT.
033260     EXIT.
033300*---------------------------------------------------------------*
033400 1220-BUILD-ACCESSION-TABLE.
033500*---------------------------------------------------------------*
033600     ADD 1                           TO FA-TABLE-COUNT.
033700     SET FA-NDX                      TO FA-TABLE-COUNT.
033800     MOVE FE-ACCESSION-ID            TO FA-ACCESSION-ID(FA-NDX).
033900     MOVE FE-CIK                     TO FA-CIK(FA-NDX).
034000*---------------------------------------------------------------*
034050 1220-BUILD-EXIT.
034060     EXIT.
034070*---------------------------------------------------------------*
034080 1220-EXIT.
034090     EXIT.
034100*---------------------------------------------------------------*
034200 1500-OPEN-SNAPSHOT-FILE.
034300*---------------------------------------------------------------*
034400     OPEN I-O SNAPSHOT-FILE.
034500     EVALUATE SNAPSHOT-FILE-STATUS
034600         WHEN '00'
034700             CONTINUE
034800         WHEN '35'
034900             CLOSE   SNAPSHOT-FILE
035000             OPEN OUTPUT SNAPSHOT-FILE
035100             CLOSE   SNAPSHOT-FILE
035200             OPEN I-O SNAPSHOT-FILE
035300         WHEN OTHER
035400             DISPLAY 'RISKSCR - SNAPSHOT FILE OPEN STATUS: '
035500                 SNAPSHOT-FILE-STATUS.
035600*---------------------------------------------------------------*
035700 1600-OPEN-RISKSCORE-FILE.
035800*---------------------------------------------------------------*
035900     OPEN I-O RISKSCORE-FILE.
036000     EVALUATE RISKSCORE-FILE-STATUS
036100         WHEN '00'
036200             CONTINUE
036300         WHEN '35'
036400             CLOSE   RISKSCORE-FILE
036500             OPEN OUTPUT RISKSCORE-FILE
036600             CLOSE   RISKSCORE-FILE
036700             OPEN I-O RISKSCORE-FILE
036800         WHEN OTHER
036900             DISPLAY 'RISKSCR - RISKSCORE FILE OPEN STATUS: '
037000                 RISKSCORE-FILE-STATUS.
037100*---------------------------------------------------------------*
037200 2000-LOAD-ALERT-WINDOW.
037300*---------------------------------------------------------------*
037310* SURV-0319 - READ/PROCESS LOOP RESTRUNG ON GO TO, SAME PATTERN
037320*    AS THE DETECTOR FILING-FILE LOOPS.
037400     PERFORM 2010-READ-ALERT-FILE THRU 2010-EXIT.
037450 2005-ALERT-LOOP.
037460     IF ALERT-EOF
037470         GO TO 2010-EXIT.
037500     PERFORM 2100-PROCESS-ALERT-RECORD THRU 2100-EXIT.
037550     PERFORM 2010-READ-ALERT-FILE THRU 2010-EXIT.
037560     GO TO 2005-ALERT-LOOP.
037700*---------------------------------------------------------------*
037800 2010-READ-ALERT-FILE.
037900*---------------------------------------------------------------*
038000     READ ALERT-FILE NEXT RECORD
038100         AT END
038200             CONTINUE.
038250 2010-EXIT.
038260     EXIT.
038300*---------------------------------------------------------------*
038400 2055-COMPUTE-JULIAN-DAY.
038500*---------------------------------------------------------------*
038600     COMPUTE WS-J-A    = (WS-JM - 14) / 12.
038700     COMPUTE WS-J-TERM1 =
038800         1461 * (WS-JY + 4800 + WS-J-A) / 4.
038900     COMPUTE WS-J-TERM2 =
039000         367 * (WS-JM - 2 - (WS-J-A * 12)) / 12.
039100     COMPUTE WS-J-B    = (WS-JY + 4900 + WS-J-A) / 100.
039200     COMPUTE WS-J-TERM3 = 3 * WS-J-B / 4.
039300     COMPUTE WS-JDN =
039400         WS-JD - 32075 + WS-J-TERM1 + WS-J-TERM2 - WS-J-TERM3.
039500*---------------------------------------------------------------*
039600 2100-PROCESS-ALERT-RECORD.
039700*---------------------------------------------------------------*
039800     PERFORM 2110-VALIDATE-SEVERITY.
039900     MOVE 'N'                        TO WS-TYPE-RECOGNIZED-SW.
040000     IF AL-IS-NT-FILING OR AL-IS-FRIDAY-BURYING OR AL-IS-8K-SPIKE
040100         MOVE 'Y'                    TO WS-TYPE-RECOGNIZED-SW.
040200     IF WS-TYPE-RECOGNIZED-SW = 'Y'
040300         PERFORM 2120-COMPUTE-ALERT-AGE.
040400     IF WS-TYPE-RECOGNIZED-SW = 'Y'
040500        AND WS-ALERT-AGE-DAYS NOT LESS THAN 0
040600        AND WS-ALERT-AGE-DAYS NOT GREATER THAN 90
040700         PERFORM 2125-PROCESS-IN-WINDOW-ALERT.
040750 2100-EXIT.
040760     EXIT.
040900*---------------------------------------------------------------*
041000 2110-VALIDATE-SEVERITY.
041100*---------------------------------------------------------------*
041200     IF AL-SEVERITY-SCORE LESS THAN 0
041300        OR AL-SEVERITY-SCORE GREATER THAN 1
041400         MOVE AL-ACCESSION-ID        TO DL-ACCESSION-ID
041500         MOVE AL-SEVERITY-SCORE      TO DL-SEVERITY
041600         DISPLAY ERROR-DISPLAY-LINE
041700         MOVE 16                     TO RETURN-CODE
041800         CLOSE COMPANY-FILE ALERT-FILE SNAPSHOT-FILE
041900                 RISKSCORE-FILE PRINT-FILE
042000         STOP RUN.
042100*---------------------------------------------------------------*
042200 2120-COMPUTE-ALERT-AGE.
042300*---------------------------------------------------------------*
042400     MOVE AL-CREATED-DATE(1:4)       TO WS-JY.
042500     MOVE AL-CREATED-DATE(6:2)       TO WS-JM.
042600     MOVE AL-CREATED-DATE(9:2)       TO WS-JD.
042700     PERFORM 2055-COMPUTE-JULIAN-DAY.
042800     COMPUTE WS-ALERT-AGE-DAYS = WS-ASOF-JDN - WS-JDN.
042900*---------------------------------------------------------------*
043000 2125-PROCESS-IN-WINDOW-ALERT.
043100*---------------------------------------------------------------*
043200     ADD 1                           TO WS-SOURCE-ALERTS-90D.
043300     PERFORM 2130-LOOKUP-ISSUER-ROW.
043400     IF WS-ISSUER-FOUND-SW = 'Y'
043500         PERFORM 2140-COMPUTE-RECENCY-WEIGHT
043600         PERFORM 2150-ACCUMULATE-90-DAY-WINDOW
043700         IF WS-ALERT-AGE-DAYS NOT GREATER THAN 30
043800             PERFORM 2160-ACCUMULATE-30-DAY-WINDOW.
043900*---------------------------------------------------------------*
044000 2130-LOOKUP-ISSUER-ROW.
044100*---------------------------------------------------------------*
044200     MOVE 'N'                        TO WS-ISSUER-FOUND-SW.
044300     MOVE ZERO                       TO WS-ALERT-CIK.
044400     SET FA-NDX                      TO 1.
044500     SEARCH FA-TABLE
044600         AT END
044700             CONTINUE
044800         WHEN FA-ACCESSION-ID(FA-NDX) = AL-ACCESSION-ID
044900             MOVE FA-CIK(FA-NDX)      TO WS-ALERT-CIK.
045000     IF WS-ALERT-CIK NOT = ZERO
045100         PERFORM 2135-FIND-COMPANY-ROW.
045200*---------------------------------------------------------------*
045300 2135-FIND-COMPANY-ROW.
045400*---------------------------------------------------------------*
045500     SET CO-TABLE-NDX                TO 1.
045600     SEARCH CO-COMPANY-TABLE
045700         AT END
045800             CONTINUE
045900         WHEN CT-CIK(CO-TABLE-NDX) = WS-ALERT-CIK
046000             SET AW-NDX               TO CO-TABLE-NDX
046100             MOVE 'Y'                 TO WS-ISSUER-FOUND-SW.
046200*---------------------------------------------------------------*
046300 2140-COMPUTE-RECENCY-WEIGHT.
046400*---------------------------------------------------------------*
046500     COMPUTE WS-RECENCY-WEIGHT ROUNDED =
046600         0.5 ** (WS-ALERT-AGE-DAYS / 30).
046700*---------------------------------------------------------------*
046800 2150-ACCUMULATE-90-DAY-WINDOW.
046900*---------------------------------------------------------------*
047000     ADD 1                           TO AW-90-TOTAL(AW-NDX).
047100     EVALUATE TRUE
047200         WHEN AL-IS-NT-FILING
047300             ADD 1                   TO AW-90-NT-COUNT(AW-NDX)
047400             COMPUTE AW-90-NT-WTSEV(AW-NDX) ROUNDED =
047500                 AW-90-NT-WTSEV(AW-NDX)
047600               + (AL-SEVERITY-SCORE * WS-RECENCY-WEIGHT)
047700         WHEN AL-IS-FRIDAY-BURYING
047800             ADD 1                   TO AW-90-FRIDAY-COUNT(AW-NDX)
047900             COMPUTE AW-90-FRIDAY-WTSEV(AW-NDX) ROUNDED =
048000                 AW-90-FRIDAY-WTSEV(AW-NDX)
048100               + (AL-SEVERITY-SCORE * WS-RECENCY-WEIGHT)
048200         WHEN AL-IS-8K-SPIKE
048300             ADD 1                   TO AW-90-SPIKE-COUNT(AW-NDX)
048400             COMPUTE AW-90-SPIKE-WTSEV(AW-NDX) ROUNDED =
048500                 AW-90-SPIKE-WTSEV(AW-NDX)
048600               + (AL-SEVERITY-SCORE * WS-RECENCY-WEIGHT)
048700     END-EVALUATE.
048800*---------------------------------------------------------------*
048900 2160-ACCUMULATE-30-DAY-WINDOW.
049000*---------------------------------------------------------------*
049100     ADD 1                           TO AW-30-TOTAL(AW-NDX).
049200     EVALUATE TRUE
049300         WHEN AL-IS-NT-FILING
049400             ADD 1                   TO AW-30-NT-COUNT(AW-NDX)
049500             COMPUTE AW-30-NT-WTSEV(AW-NDX) ROUNDED =
049600                 AW-30-NT-WTSEV(AW-NDX)
049700               + (AL-SEVERITY-SCORE * WS-RECENCY-WEIGHT)
049800         WHEN AL-IS-FRIDAY-BURYING
049900             ADD 1                   TO AW-30-FRIDAY-COUNT(AW-NDX)
050000             COMPUTE AW-30-FRIDAY-WTSEV(AW-NDX) ROUNDED =
050100                 AW-30-FRIDAY-WTSEV(AW-NDX)
050200               + (AL-SEVERITY-SCORE * WS-RECENCY-WEIGHT)
050300         WHEN AL-IS-8K-SPIKE
050400             ADD 1                   TO AW-30-SPIKE-COUNT(AW-NDX)
050500             COMPUTE AW-30-SPIKE-WTSEV(AW-NDX) ROUNDED =
050600                 AW-30-SPIKE-WTSEV(AW-NDX)
050700               + (AL-SEVERITY-SCORE * WS-RECENCY-WEIGHT)
050800     END-EVALUATE.
050900*---------------------------------------------------------------*
051000 3000-COMPUTE-ALL-ISSUER-SCORES.
051100*---------------------------------------------------------------*
051200     PERFORM 3100-COMPUTE-ONE-ISSUER-SCORE
051300         VARYING AW-NDX FROM 1 BY 1
051400         UNTIL AW-NDX GREATER THAN CO-TABLE-COUNT.
051450 3000-EXIT.
051460     EXIT.
051500*---------------------------------------------------------------*
051600 3100-COMPUTE-ONE-ISSUER-SCORE.
051700*---------------------------------------------------------------*
051800     PERFORM 3110-COMPUTE-WINDOW-SCORE-30.
051900     PERFORM 3120-COMPUTE-WINDOW-SCORE-90.
052000     COMPUTE AW-FINAL-SCORE(AW-NDX) ROUNDED =
052100         (0.65 * AW-30-SCORE(AW-NDX))
052200       + (0.35 * AW-90-SCORE(AW-NDX)).
052300     PERFORM 3130-CLAMP-FINAL-SCORE.
052400     PERFORM 3140-DETERMINE-TOP-SIGNAL.
052500*---------------------------------------------------------------*
052600 3110-COMPUTE-WINDOW-SCORE-30.
052700*---------------------------------------------------------------*
052800     COMPUTE AW-30-NT-COMP(AW-NDX) ROUNDED =
052900         AW-30-NT-WTSEV(AW-NDX) / 1.5.
053000     IF AW-30-NT-COMP(AW-NDX) GREATER THAN 1
053100         MOVE 1                      TO AW-30-NT-COMP(AW-NDX).
053200     COMPUTE AW-30-FRIDAY-COMP(AW-NDX) ROUNDED =
053300         AW-30-FRIDAY-WTSEV(AW-NDX) / 2.5.
053400     IF AW-30-FRIDAY-COMP(AW-NDX) GREATER THAN 1
053500         MOVE 1                      TO AW-30-FRIDAY-COMP(AW-NDX).
053600     COMPUTE AW-30-SPIKE-COMP(AW-NDX) ROUNDED =
053700         AW-30-SPIKE-WTSEV(AW-NDX) / 1.2.
053800     IF AW-30-SPIKE-COMP(AW-NDX) GREATER THAN 1
053900         MOVE 1                      TO AW-30-SPIKE-COMP(AW-NDX).
054000     COMPUTE AW-30-SCORE(AW-NDX) ROUNDED =
054100         (0.45 * AW-30-NT-COMP(AW-NDX))
054200       + (0.20 * AW-30-FRIDAY-COMP(AW-NDX))
054300       + (0.35 * AW-30-SPIKE-COMP(AW-NDX)).
054400*---------------------------------------------------------------*
054500 3120-COMPUTE-WINDOW-SCORE-90.
054600*---------------------------------------------------------------*
054700     COMPUTE AW-90-NT-COMP(AW-NDX) ROUNDED =
054800         AW-90-NT-WTSEV(AW-NDX) / 1.5.
054900     IF AW-90-NT-COMP(AW-NDX) GREATER THAN 1
055000         MOVE 1                      TO AW-90-NT-COMP(AW-NDX).
055100     COMPUTE AW-90-FRIDAY-COMP(AW-NDX) ROUNDED =
055200         AW-90-FRIDAY-WTSEV(AW-NDX) / 2.5.
055300     IF AW-90-FRIDAY-COMP(AW-NDX) GREATER THAN 1
055400         MOVE 1                      TO AW-90-FRIDAY-COMP(AW-NDX).
055500     COMPUTE AW-90-SPIKE-COMP(AW-NDX) ROUNDED =
055600         AW-90-SPIKE-WTSEV(AW-NDX) / 1.2.
055700     IF AW-90-SPIKE-COMP(AW-NDX) GREATER THAN 1
055800         MOVE 1                      TO AW-90-SPIKE-COMP(AW-NDX).
055900     COMPUTE AW-90-SCORE(AW-NDX) ROUNDED =
056000         (0.45 * AW-90-NT-COMP(AW-NDX))
056100       + (0.20 * AW-90-FRIDAY-COMP(AW-NDX))
056200       + (0.35 * AW-90-SPIKE-COMP(AW-NDX)).
056300*---------------------------------------------------------------*
056400 3130-CLAMP-FINAL-SCORE.
056500*---------------------------------------------------------------*
056600     IF AW-FINAL-SCORE(AW-NDX) GREATER THAN 1
056700         MOVE 1                      TO AW-FINAL-SCORE(AW-NDX).
056800     IF AW-FINAL-SCORE(AW-NDX) LESS THAN 0
056900         MOVE 0                      TO AW-FINAL-SCORE(AW-NDX).
057000*---------------------------------------------------------------*
057100 3140-DETERMINE-TOP-SIGNAL.
057200*---------------------------------------------------------------*
057300     MOVE 'NT_FILING'                TO AW-TOP-SIGNAL(AW-NDX).
057400     MOVE AW-30-NT-COMP(AW-NDX)       TO WS-TOP-COMP.
057500     MOVE AW-30-NT-COUNT(AW-NDX)      TO WS-TOP-COUNT.
057600     IF AW-30-FRIDAY-COMP(AW-NDX) GREATER THAN WS-TOP-COMP
057700        OR (AW-30-FRIDAY-COMP(AW-NDX) = WS-TOP-COMP
057800            AND AW-30-FRIDAY-COUNT(AW-NDX) GREATER THAN
057900                WS-TOP-COUNT)
058000         MOVE 'FRIDAY_BURYING'        TO AW-TOP-SIGNAL(AW-NDX)
058100         MOVE AW-30-FRIDAY-COMP(AW-NDX)  TO WS-TOP-COMP
058200         MOVE AW-30-FRIDAY-COUNT(AW-NDX) TO WS-TOP-COUNT.
058300     IF AW-30-SPIKE-COMP(AW-NDX) GREATER THAN WS-TOP-COMP
058400        OR (AW-30-SPIKE-COMP(AW-NDX) = WS-TOP-COMP
058500            AND AW-30-SPIKE-COUNT(AW-NDX) GREATER THAN
058600                WS-TOP-COUNT)
058700         MOVE '8K_SPIKE'              TO AW-TOP-SIGNAL(AW-NDX)
058800         MOVE AW-30-SPIKE-COMP(AW-NDX)   TO WS-TOP-COMP
058900         MOVE AW-30-SPIKE-COUNT(AW-NDX)  TO WS-TOP-COUNT.
059000*---------------------------------------------------------------*
059100 4000-WRITE-SNAPSHOT-RECORDS.
059200*---------------------------------------------------------------*
059300     PERFORM 4100-WRITE-ONE-ISSUER-SNAPSHOTS
059400         VARYING AW-NDX FROM 1 BY 1
059500         UNTIL AW-NDX GREATER THAN CO-TABLE-COUNT.
059600     COMPUTE WS-SNAPSHOTS-WRITTEN = CO-TABLE-COUNT * 2.
059650 4000-EXIT.
059660     EXIT.
059700*---------------------------------------------------------------*
059800 4100-WRITE-ONE-ISSUER-SNAPSHOTS.
059900*---------------------------------------------------------------*
060000     MOVE CT-CIK(AW-NDX)             TO SS-CIK.
060100     MOVE RC-RUN-DATE-YMD            TO SS-AS-OF-DATE.
060200     MOVE 30                        TO SS-LOOKBACK-DAYS.
060300     PERFORM 4110-BUILD-SNAPSHOT-FROM-30-DAY.
060400     PERFORM 4190-UPSERT-SNAPSHOT-RECORD.
060500     MOVE CT-CIK(AW-NDX)             TO SS-CIK.
060600     MOVE RC-RUN-DATE-YMD            TO SS-AS-OF-DATE.
060700     MOVE 90                        TO SS-LOOKBACK-DAYS.
060800     PERFORM 4120-BUILD-SNAPSHOT-FROM-90-DAY.
060900     PERFORM 4190-UPSERT-SNAPSHOT-RECORD.
061000*---------------------------------------------------------------*
061100 4110-BUILD-SNAPSHOT-FROM-30-DAY.
061200*---------------------------------------------------------------*
061300     MOVE AW-30-TOTAL(AW-NDX)        TO SS-TOTAL-ALERTS.
061400     MOVE AW-30-NT-COUNT(AW-NDX)     TO SS-NT-COUNT.
061500     MOVE AW-30-FRIDAY-COUNT(AW-NDX) TO SS-FRIDAY-COUNT.
061600     MOVE AW-30-SPIKE-COUNT(AW-NDX)  TO SS-SPIKE-COUNT.
061700     MOVE AW-30-NT-WTSEV(AW-NDX)     TO SS-NT-WEIGHTED-SEV.
061800     MOVE AW-30-FRIDAY-WTSEV(AW-NDX) TO SS-FRIDAY-WEIGHTED-SEV.
061900     MOVE AW-30-SPIKE-WTSEV(AW-NDX)  TO SS-SPIKE-WEIGHTED-SEV.
062000     MOVE AW-30-NT-COMP(AW-NDX)      TO SS-NT-COMPONENT.
062100     MOVE AW-30-FRIDAY-COMP(AW-NDX)  TO SS-FRIDAY-COMPONENT.
062200     MOVE AW-30-SPIKE-COMP(AW-NDX)   TO SS-SPIKE-COMPONENT.
062300     MOVE AW-30-SCORE(AW-NDX)        TO SS-WINDOW-SCORE.
062400*---------------------------------------------------------------*
062500 4120-BUILD-SNAPSHOT-FROM-90-DAY.
062600*---------------------------------------------------------------*
062700     MOVE AW-90-TOTAL(AW-NDX)        TO SS-TOTAL-ALERTS.
062800     MOVE AW-90-NT-COUNT(AW-NDX)     TO SS-NT-COUNT.
062900     MOVE AW-90-FRIDAY-COUNT(AW-NDX) TO SS-FRIDAY-COUNT.
063000     MOVE AW-90-SPIKE-COUNT(AW-NDX)  TO SS-SPIKE-COUNT.
063100     MOVE AW-90-NT-WTSEV(AW-NDX)     TO SS-NT-WEIGHTED-SEV.
063200     MOVE AW-90-FRIDAY-WTSEV(AW-NDX) TO SS-FRIDAY-WEIGHTED-SEV.
063300     MOVE AW-90-SPIKE-WTSEV(AW-NDX)  TO SS-SPIKE-WEIGHTED-SEV.
063400     MOVE AW-90-NT-COMP(AW-NDX)      TO SS-NT-COMPONENT.
063500     MOVE AW-90-FRIDAY-COMP(AW-NDX)  TO SS-FRIDAY-COMPONENT.
063600     MOVE AW-90-SPIKE-COMP(AW-NDX)   TO SS-SPIKE-COMPONENT.
063700     MOVE AW-90-SCORE(AW-NDX)        TO SS-WINDOW-SCORE.
063800*---------------------------------------------------------------*
063900 4190-UPSERT-SNAPSHOT-RECORD.
064000*---------------------------------------------------------------*
064100     READ SNAPSHOT-FILE
064200         INVALID KEY
064300             WRITE SS-SNAPSHOT-RECORD
064400         NOT INVALID KEY
064500             REWRITE SS-SNAPSHOT-RECORD.
064600*---------------------------------------------------------------*
064700 5000-RANK-AND-WRITE-SCORES.
064800*---------------------------------------------------------------*
064900     MOVE ZERO                       TO RW-CURRENT-RANK.
065000     MOVE 'N'                        TO WS-RANKING-DONE-SW.
065100     PERFORM 5100-ASSIGN-NEXT-RANK
065200         UNTIL WS-RANKING-DONE-SW = 'Y'.
065300     MOVE RW-CURRENT-RANK            TO RW-DISTINCT-COUNT.
065400     PERFORM 5500-WRITE-ONE-SCORE-RECORD
065500         VARYING AW-NDX FROM 1 BY 1
065600         UNTIL AW-NDX GREATER THAN CO-TABLE-COUNT.
065700     MOVE CO-TABLE-COUNT              TO WS-SCORES-WRITTEN.
065750 5000-EXIT.
065760     EXIT.
065800*---------------------------------------------------------------*
065900 5100-ASSIGN-NEXT-RANK.
066000*---------------------------------------------------------------*
066100     MOVE -1                         TO WS-CURRENT-MAX-SCORE.
066200     MOVE 'N'                        TO WS-FOUND-UNRANKED-SW.
066300     PERFORM 5110-SCAN-FOR-MAX-UNRANKED
066400         VARYING AW-NDX FROM 1 BY 1
066500         UNTIL AW-NDX GREATER THAN CO-TABLE-COUNT.
066600     IF WS-FOUND-UNRANKED-SW = 'Y'
066700         ADD 1                       TO RW-CURRENT-RANK
066800         PERFORM 5120-MARK-MATCHING-ISSUERS
066900             VARYING AW-NDX FROM 1 BY 1
067000             UNTIL AW-NDX GREATER THAN CO-TABLE-COUNT
067100     ELSE
067200         MOVE 'Y'                    TO WS-RANKING-DONE-SW.
067300*---------------------------------------------------------------*
067400 5110-SCAN-FOR-MAX-UNRANKED.
067500*---------------------------------------------------------------*
067600     IF AW-RANKED-SW(AW-NDX) NOT = 'Y'
067700        AND AW-FINAL-SCORE(AW-NDX) GREATER THAN WS-CURRENT-MAX-SCORE
067800         MOVE AW-FINAL-SCORE(AW-NDX)  TO WS-CURRENT-MAX-SCORE
067900         MOVE 'Y'                    TO WS-FOUND-UNRANKED-SW.
068000*---------------------------------------------------------------*
068100 5120-MARK-MATCHING-ISSUERS.
068200*---------------------------------------------------------------*
068300     IF AW-RANKED-SW(AW-NDX) NOT = 'Y'
068400        AND AW-FINAL-SCORE(AW-NDX) = WS-CURRENT-MAX-SCORE
068500         MOVE 'Y'                    TO AW-RANKED-SW(AW-NDX)
068600         MOVE RW-CURRENT-RANK         TO AW-RISK-RANK(AW-NDX).
068700*---------------------------------------------------------------*
068800 5500-WRITE-ONE-SCORE-RECORD.
068900*---------------------------------------------------------------*
069000     PERFORM 5510-COMPUTE-PERCENTILE.
069100     PERFORM 5520-BUILD-RISKSCORE-RECORD.
069200     PERFORM 5590-UPSERT-RISKSCORE-RECORD.
069300*---------------------------------------------------------------*
069400 5510-COMPUTE-PERCENTILE.
069500*---------------------------------------------------------------*
069600     IF RW-DISTINCT-COUNT = 1
069700         MOVE 1                      TO AW-PERCENTILE(AW-NDX)
069800     ELSE
069900         COMPUTE AW-PERCENTILE(AW-NDX) ROUNDED =
070000             1 - ((AW-RISK-RANK(AW-NDX) - 1) /
070100                  (RW-DISTINCT-COUNT - 1)).
070200*---------------------------------------------------------------*
070300 5520-BUILD-RISKSCORE-RECORD.
070400*---------------------------------------------------------------*
070500     MOVE CT-CIK(AW-NDX)             TO SR-CIK.
070600     MOVE RC-RUN-DATE-YMD            TO SR-AS-OF-DATE.
070700     MOVE 'v1_alert_composite'       TO SR-MODEL-VERSION.
070800     MOVE AW-FINAL-SCORE(AW-NDX)      TO SR-RISK-SCORE.
070900     MOVE AW-RISK-RANK(AW-NDX)        TO SR-RISK-RANK.
071000     MOVE AW-PERCENTILE(AW-NDX)       TO SR-PERCENTILE.
071100     MOVE AW-30-SCORE(AW-NDX)         TO SR-SCORE-30D.
071200     MOVE AW-90-SCORE(AW-NDX)         TO SR-SCORE-90D.
071300     MOVE AW-90-TOTAL(AW-NDX)         TO SR-SOURCE-ALERTS-90D.
071400     MOVE AW-TOP-SIGNAL(AW-NDX)       TO SR-TOP-SIGNAL.
071500*---------------------------------------------------------------*
071600 5590-UPSERT-RISKSCORE-RECORD.
071700*---------------------------------------------------------------*
071800     READ RISKSCORE-FILE
071900         INVALID KEY
072000             WRITE SS-RISKSCORE-RECORD
072100         NOT INVALID KEY
072200             REWRITE SS-RISKSCORE-RECORD.
072300*---------------------------------------------------------------*
072400 6000-PRINT-CONTROL-REPORT.
072500*---------------------------------------------------------------*
072600     MOVE RC-RUN-DATE-YMD            TO DL-AS-OF-DATE.
072700     MOVE CO-TABLE-COUNT              TO DL-ISSUERS.
072800     MOVE WS-SNAPSHOTS-WRITTEN        TO DL-SNAPSHOTS.
072900     MOVE WS-SCORES-WRITTEN           TO DL-SCORES.
073000     MOVE WS-SOURCE-ALERTS-90D        TO DL-SOURCE-ALERTS.
073100     PERFORM 9000-PRINT-REPORT-LINE.
073150 6000-EXIT.
073160     EXIT.
073200*---------------------------------------------------------------*
073300 7000-CLOSE-FILES.
073400*---------------------------------------------------------------*
073500     CLOSE COMPANY-FILE
073600           ALERT-FILE
073700           SNAPSHOT-FILE
073800           RISKSCORE-FILE
073900           PRINT-FILE.
073950 7000-EXIT.
073960     EXIT.
074000*---------------------------------------------------------------*
074100 9000-PRINT-REPORT-LINE.
074200*---------------------------------------------------------------*
074300     IF RC-LINE-COUNT GREATER THAN RC-LINES-ON-PAGE
074400         PERFORM 9100-PRINT-HEADING-LINES.
074500     MOVE NEXT-REPORT-LINE            TO PRINT-LINE.
074600     PERFORM 9120-WRITE-PRINT-LINE.
074700*---------------------------------------------------------------*
074800 9100-PRINT-HEADING-LINES.
074900*---------------------------------------------------------------*
075000     MOVE RC-PAGE-COUNT               TO HL1-PAGE-NUM.
075100     MOVE RC-RUN-DATE-YMD             TO HL1-RUN-DATE.
075200     MOVE HEADING-LINE-1              TO PRINT-LINE.
075300     PERFORM 9110-WRITE-TOP-OF-PAGE.
075400     ADD 1                            TO RC-PAGE-COUNT.
075500     MOVE 6                           TO RC-LINE-COUNT.
075600*---------------------------------------------------------------*
075700 9110-WRITE-TOP-OF-PAGE.
075800*---------------------------------------------------------------*
075900     WRITE PRINT-RECORD
076000         AFTER ADVANCING TOP-OF-FORM.
076100     MOVE SPACE                       TO PRINT-LINE.
076200*---------------------------------------------------------------*
076300 9120-WRITE-PRINT-LINE.
076400*---------------------------------------------------------------*
076500     WRITE PRINT-RECORD
076600         AFTER ADVANCING RC-LINE-SPACEING.
076700     ADD RC-LINE-SPACEING             TO RC-LINE-COUNT.
076800     MOVE 1                           TO RC-LINE-SPACEING.
