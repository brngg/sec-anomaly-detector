000100******************************************************************
000200*                                                                *
000300*   COPYLIB:  RPTCTL                                             *
000400*   CARRIES:  RC-CURRENT-DATE-DATA  -  FUNCTION CURRENT-DATE     *
000500*                                      BREAKOUT, USED FOR REPORT  *
000600*                                      HEADINGS AND FOR THE       *
000700*                                      AS-OF-DATE DEFAULT         *
000800*             RC-PAGE-CONTROL       -  LINE/PAGE COUNTERS SHARED  *
000900*                                      BY EVERY PRINT PARAGRAPH   *
001000*                                      IN THE SUITE                *
001100*                                                                *
001200*   MAINTENENCE LOG                                               *
001300*   DATE      PROGRAMMER      REQUEST     DESCRIPTION             *
001400*   --------- --------------  ----------  -----------------------*
001500*   07/09/96  J HALVERSON     SURV-0017   ORIGINAL COPYBOOK - PULLS*
001600*                             THE PAGE-BREAK LOGIC OUT OF EVERY    *
001700*                             OVERNIGHT REPORT PROGRAM SO THEY ALL *
001800*                             HEAD UP THE SAME WAY.                *
001900*   09/25/98  J HALVERSON     SURV-0062   Y2K - RC-CC-YY REPLACED  *
002000*                             WITH A FULL FOUR-DIGIT RC-CUR-YEAR.  *
002100*                             DO NOT SHORTEN THIS FIELD AGAIN.     *
002200*   05/02/05  R OKONKWO       SURV-0137   ADDED RC-LINES-ON-PAGE AS*
002300*                             A SETTABLE ITEM - OPERATIONS WANTED  *
002400*                             A SHORTER FORM FOR THE OVERNIGHT RUN.*
002500*   08/11/12  T ANNUNZIATA    SURV-0196   ADDED RC-LINE-SPACEING SO*
002600*                             DETAIL LINES CAN DOUBLE-SPACE ON THE *
002700*                             SPIKE REPORT WITHOUT A SEPARATE COPY *
002800*                             OF THIS BLOCK.                       *
002850*   04/02/19  D PETROSKY      SURV-0265   ADDED RC-RUN-DATE-YMD -   *
002860*                             RISKSCR AND THE ALERT CALLS NEED THE  *
002870*                             RUN DATE IN YYYY-MM-DD, NOT THE OLD   *
002880*                             MM/DD/YYYY HEADING FORMAT.            *
002900******************************************************************
003000*---------------------------------------------------------------*
003100 01  RC-CURRENT-DATE-DATA.
003200*---------------------------------------------------------------*
003300     05  RC-CURRENT-DATE.
003400         10  RC-CUR-YEAR              PIC 9(04).
003500         10  RC-CUR-MONTH             PIC 9(02).
003600         10  RC-CUR-DAY               PIC 9(02).
003700         10  RC-CUR-HH                PIC 9(02).
003800         10  RC-CUR-MM                PIC 9(02).
003900         10  RC-CUR-SS                PIC 9(02).
004000         10  FILLER                   PIC X(09).
004100     05  RC-CURRENT-DATE-EDIT.
004200         10  RC-CUR-MONTH-E           PIC 9(02).
004300         10  FILLER                   PIC X(01) VALUE '/'.
004400         10  RC-CUR-DAY-E             PIC 9(02).
004500         10  FILLER                   PIC X(01) VALUE '/'.
004600         10  RC-CUR-YEAR-E            PIC 9(04).
004650*---------------------------------------------------------------*
004660 01  RC-RUN-DATE-YMD.
004670*---------------------------------------------------------------*
004680     05  RC-RD-YEAR                  PIC 9(04).
004690     05  FILLER                      PIC X(01) VALUE '-'.
004700     05  RC-RD-MONTH                 PIC 9(02).
004710     05  FILLER                      PIC X(01) VALUE '-'.
004720     05  RC-RD-DAY                   PIC 9(02).
004730*---------------------------------------------------------------*
004800 01  RC-PAGE-CONTROL.
004900*---------------------------------------------------------------*
005000     05  RC-LINE-COUNT               PIC S9(03) COMP VALUE +999.
005100     05  RC-PAGE-COUNT               PIC S9(03) COMP VALUE ZERO.
005200     05  RC-LINES-ON-PAGE            PIC S9(03) COMP VALUE +55.
005300     05  RC-LINE-SPACEING            PIC S9(01) COMP VALUE +1.
005400     05  FILLER                      PIC X(01) VALUE SPACE.
005500*---------------------------------------------------------------*
