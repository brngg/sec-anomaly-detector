000100*****************************************************************
000200* PROGRAM NAME:    SPKDET
000300* ORIGINAL AUTHOR: J HALVERSON
000400*
000500* MAINTENENCE LOG
000600* DATE      PROGRAMMER      REQUEST     DESCRIPTION
000700* --------- --------------  ----------  -----------------------
000800* 08/22/97  J HALVERSON     SURV-0031   ORIGINAL PROGRAM - FLAGS
000900*                           ISSUERS WHOSE 8-K FILING COUNT FOR THE
001000*                           CURRENT MONTH RUNS WELL AHEAD OF THEIR
001100*                           OWN RECENT BASELINE. BASELINE IS THE
001200*                           FIVE CALENDAR MONTHS BEFORE THE MOST
001300*                           RECENT ACTIVE MONTH.
001400* 02/09/99  J HALVERSON     SURV-0065   Y2K - SAME VERIFICATION AS
001500*                           NTDET SURV-0065, MONTH-KEY BUILT FROM
001600*                           A FOUR-DIGIT YEAR ALREADY. NO CHANGE.
001700* 11/20/06  R OKONKWO       SURV-0152   REWORKED THE ISSUER+MONTH
001800*                           GROUPING FROM A DOUBLE-KEYED WORKING
001900*                           TABLE TO A SORT PASS - WE KEPT RUNNING
002000*                           OUT OF TABLE SPACE AS THE FILING UNIVERSE
002100*                           GREW, AND THIS WAY THE SORT/MERGE UTILITY
002200*                           HANDLES THE HEAVY LIFTING.  ALSO ADDED
002300*                           THE CO-COMPANY-TABLE LOAD FOR THE TOP-10
002400*                           SPIKE REPORT, SAME AS NTDET SURV-0152.
002500* 03/08/16  T ANNUNZIATA    SURV-0234   ALERT CALL LINKAGE REWORKED
002600*                           TO MATCH ALRTWTR SURV-0233, SAME AS
002700*                           THE OTHER TWO DETECTORS.
002800* 09/12/19  D PETROSKY      SURV-0271   REPLACED THE OLD ROUNDED-
002900*                           INTEGER STANDARD DEVIATION ESTIMATE WITH
003000*                           A PROPER NEWTON'S METHOD SQUARE ROOT
003100*                           ROUTINE (SEE 3125/3126) - THE OLD
003200*                           APPROXIMATION WAS MISSING BORDERLINE
003300*                           SPIKES BY A TENTH OF A SIGMA OR MORE.
003310* 03/14/24  T ANNUNZIATA    SURV-0319   MAINLINE AND BOTH SORT
003320*                           PROCEDURES RESTRUNG ON PERFORM...THRU
003330*                           RANGES WITH GO TO ON END-OF-FILE, SAME
003340*                           AS NTDET SURV-0319.
003400*****************************************************************
003500 IDENTIFICATION DIVISION.
003600*---------------------------------------------------------------*
003700 PROGRAM-ID.     SPKDET.
003800 AUTHOR.         J HALVERSON.
003900 INSTALLATION.   SURVEILLANCE SYSTEMS GROUP.
004000 DATE-WRITTEN.   08/22/1997.
004100 DATE-COMPILED.
004200 SECURITY.       NON-CONFIDENTIAL.
004300*===============================================================*
004400 ENVIRONMENT DIVISION.
004500*---------------------------------------------------------------*
004600 CONFIGURATION SECTION.
004700*---------------------------------------------------------------*
004800 SOURCE-COMPUTER. IBM-3096.
004900 OBJECT-COMPUTER. IBM-3096.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     CLASS SURV-ALPHA-CLASS IS 'A' THRU 'Z'.
005300*---------------------------------------------------------------*
005400 INPUT-OUTPUT SECTION.
005500*---------------------------------------------------------------*
005600 FILE-CONTROL.
005700     SELECT COMPANY-FILE ASSIGN TO COMPANYDD
005800       FILE STATUS  IS COMPANY-FILE-STATUS.
005900     SELECT FILING-FILE  ASSIGN TO FILINGDD
006000       FILE STATUS  IS FILING-FILE-STATUS.
006100     SELECT PRINT-FILE   ASSIGN TO UT-S-RUNRPT.
006200     SELECT SORT-FILE    ASSIGN TO SORTWK.
006300*===============================================================*
006400 DATA DIVISION.
006500*---------------------------------------------------------------*
006600 FILE SECTION.
006700*---------------------------------------------------------------*
006800 FD  COMPANY-FILE
006900     RECORDING MODE IS F.
007000     COPY COMPANY.
007100*---------------------------------------------------------------*
007200 FD  FILING-FILE
007300     RECORDING MODE IS F.
007400     COPY FILING.
007500*---------------------------------------------------------------*
007600 FD  PRINT-FILE
007700     RECORDING MODE IS F.
007800 01  PRINT-RECORD.
007900     05  PRINT-LINE              PIC X(132).
008000*---------------------------------------------------------------*
008100 SD  SORT-FILE.
008200*---------------------------------------------------------------*
008300 01  SORT-RECORD.
008400     05  SR-CIK                      PIC 9(10).
008500     05  SR-MONTH-KEY                PIC X(07).
008510     05  SR-MONTH-KEY-R REDEFINES SR-MONTH-KEY.
008520         10  SR-MK-YEAR               PIC 9(04).
008530         10  FILLER                   PIC X(01).
008540         10  SR-MK-MONTH              PIC 9(02).
008600     05  SR-FILED-SEQ                PIC X(18).
008700     05  SR-ACCESSION-ID             PIC X(20).
008800     05  FILLER                      PIC X(02) VALUE SPACE.
008900*---------------------------------------------------------------*
009000 WORKING-STORAGE SECTION.
009100*---------------------------------------------------------------*
009200 77  WS-TOTAL-SPIKE-COUNT        PIC S9(07) COMP VALUE ZERO.
009300 77  WS-INSERTED-COUNT           PIC S9(07) COMP VALUE ZERO.
009400*---------------------------------------------------------------*
009500 01  WS-SWITCHES-MISC-FIELDS.
009600*---------------------------------------------------------------*
009700     05  COMPANY-FILE-STATUS         PIC X(02).
009800         88  COMPANY-FILE-OK                   VALUE '00'.
009900         88  COMPANY-EOF                         VALUE '10'.
010000     05  FILING-FILE-STATUS          PIC X(02).
010100         88  FILING-FILE-OK                     VALUE '00'.
010200         88  FILING-EOF                           VALUE '10'.
010300     05  SORT-EOF-SW                 PIC X(01) VALUE 'N'.
010400         88  SORT-EOF                           VALUE 'Y'.
010500     05  FILLER                      PIC X(01) VALUE SPACE.
010600*---------------------------------------------------------------*
010700 01  WS-CUTOFF-FIELDS.
010800*---------------------------------------------------------------*
010900     05  WS-CUTOFF-MONTH-KEY         PIC X(07).
010910     05  WS-CUTOFF-MONTH-KEY-R REDEFINES WS-CUTOFF-MONTH-KEY.
010920         10  WS-CMK-CUTOFF-YEAR       PIC 9(04).
010930         10  FILLER                   PIC X(01).
010940         10  WS-CMK-CUTOFF-MONTH      PIC 9(02).
011000     05  FILLER                      PIC X(01) VALUE SPACE.
011100*---------------------------------------------------------------*
011200 01  WS-CONTROL-BREAK-FIELDS.
011300*---------------------------------------------------------------*
011400     05  WS-FIRST-RECORD-SW          PIC X(01) VALUE 'Y'.
011500         88  WS-FIRST-RECORD                    VALUE 'Y'.
011600     05  WS-NEW-GROUP-SW             PIC X(01) VALUE 'N'.
011700     05  WS-PREV-CIK                 PIC 9(10) VALUE ZERO.
011800     05  WS-PREV-MONTH-KEY           PIC X(07) VALUE SPACE.
011900     05  WS-GROUP-COUNT              PIC 9(05) COMP VALUE ZERO.
012000     05  WS-GROUP-LATEST-ACCESSION   PIC X(20) VALUE SPACE.
012100     05  FILLER                      PIC X(01) VALUE SPACE.
012200*---------------------------------------------------------------*
012300 01  IM-ISSUER-MONTH-FIELDS.
012400*---------------------------------------------------------------*
012500     05  IM-TABLE-COUNT              PIC S9(05) COMP VALUE ZERO.
012600     05  FILLER                      PIC X(01) VALUE SPACE.
012700     05  IM-TABLE OCCURS 0 TO 5000 TIMES
012800                 DEPENDING ON IM-TABLE-COUNT
012900                 INDEXED BY IM-NDX IM-NDX2.
013000         10  IM-CIK                   PIC 9(10).
013100         10  IM-MONTH-KEY             PIC X(07).
013200         10  IM-COUNT                 PIC 9(05).
013300         10  IM-LATEST-ACCESSION      PIC X(20).
013400*---------------------------------------------------------------*
013500 01  WS-SPIKE-CALC-FIELDS.
013600*---------------------------------------------------------------*
013700     05  WS-CALC-MONTH-KEY.
013800         10  WS-CMK-YEAR              PIC 9(04).
013900         10  FILLER                   PIC X(01) VALUE '-'.
014000         10  WS-CMK-MONTH             PIC 9(02).
014100     05  WS-BL-NDX                   PIC S9(02) COMP VALUE ZERO.
014200     05  WS-BASELINE-COUNTS OCCURS 5 TIMES
014300                 PIC S9(05) COMP.
014400     05  WS-BASELINE-SUM             PIC S9(07) COMP VALUE ZERO.
014500     05  WS-BASELINE-SUMSQ           PIC S9(09)V9(04) COMP
014600                                     VALUE ZERO.
014700     05  WS-BASELINE-NONZERO-MONTHS  PIC S9(02) COMP VALUE ZERO.
014800     05  WS-BASELINE-MEAN            PIC S9(05)V9(04) COMP
014900                                     VALUE ZERO.
015000     05  WS-BASELINE-VARIANCE        PIC S9(05)V9(04) COMP
015100                                     VALUE ZERO.
015200     05  WS-BASELINE-STDDEV          PIC S9(05)V9(04) COMP
015300                                     VALUE ZERO.
015400     05  WS-SQRT-ESTIMATE            PIC S9(05)V9(06) COMP
015500                                     VALUE ZERO.
015600     05  WS-DEVIATION                PIC S9(05)V9(04) COMP
015700                                     VALUE ZERO.
015800     05  WS-THRESHOLD                PIC S9(05)V9(04) COMP
015900                                     VALUE ZERO.
016000     05  WS-SIGMA                    PIC S9(05)V9(04) COMP
016100                                     VALUE ZERO.
016200     05  WS-LOOKUP-COUNT             PIC 9(05) VALUE ZERO.
016300     05  WS-TARGET-CIK               PIC 9(10) VALUE ZERO.
016400     05  WS-TARGET-MONTH-KEY         PIC X(07) VALUE SPACE.
016500     05  WS-TARGET-COUNT             PIC 9(05) VALUE ZERO.
016600     05  WS-TARGET-ACCESSION         PIC X(20) VALUE SPACE.
016700     05  WS-SPIKE-SEVERITY           PIC 9V99 VALUE ZERO.
016800     05  FILLER                      PIC X(01) VALUE SPACE.
016900*---------------------------------------------------------------*
017000 01  WS-ALERT-WORK-FIELDS.
017100*---------------------------------------------------------------*
017200     05  WS-SPIKE-COUNT-EDIT         PIC ZZZZ9.
017300     05  WS-SPIKE-DESCRIPTION        PIC X(60).
017400     05  WS-SPIKE-DEDUPE-KEY         PIC X(40).
017500     05  FILLER                      PIC X(02) VALUE SPACE.
017600*---------------------------------------------------------------*
017700 01  SP-SPIKE-TABLE-FIELDS.
017800*---------------------------------------------------------------*
017900     05  SP-TABLE-COUNT              PIC S9(05) COMP VALUE ZERO.
018000     05  FILLER                      PIC X(01) VALUE SPACE.
018100     05  SP-TABLE OCCURS 0 TO 5000 TIMES
018200                 DEPENDING ON SP-TABLE-COUNT
018300                 INDEXED BY SP-NDX.
018400         10  SP-CIK                   PIC 9(10).
018500         10  SP-MONTH-KEY             PIC X(07).
018600         10  SP-COUNT                 PIC 9(05).
018700         10  SP-MEAN                  PIC S9(05)V9(04).
018800         10  SP-STDDEV                PIC S9(05)V9(04).
018900         10  SP-THRESHOLD             PIC S9(05)V9(04).
019000         10  SP-PICKED-SW             PIC X(01).
019100             88  SP-ALREADY-PICKED              VALUE 'Y'.
019200*---------------------------------------------------------------*
019300 01  WS-TOP10-WORK-FIELDS.
019400*---------------------------------------------------------------*
019500     05  WS-TOP10-RANK               PIC S9(02) COMP VALUE ZERO.
019600     05  WS-TOP10-MAX-COUNT          PIC 9(05) VALUE ZERO.
019700     05  WS-TOP10-MAX-NDX            PIC S9(05) COMP VALUE ZERO.
019800     05  FILLER                      PIC X(01) VALUE SPACE.
019900*---------------------------------------------------------------*
020000 01  WK-ALERT-LINKAGE.
020100*---------------------------------------------------------------*
020200     05  WK-ACCESSION-ID             PIC X(20).
020210     05  WK-ACCESSION-ID-R REDEFINES WK-ACCESSION-ID.
020220         10  WK-ACC-FILER-NO          PIC X(10).
020230         10  FILLER                   PIC X(01).
020240         10  WK-ACC-FILE-YEAR         PIC X(02).
020250         10  FILLER                   PIC X(01).
020260         10  WK-ACC-SEQUENCE-NO       PIC X(06).
020300     05  WK-CIK                      PIC 9(10).
020400     05  WK-ANOMALY-TYPE             PIC X(14).
020500     05  WK-SEVERITY-SCORE           PIC 9V99.
020600     05  WK-DESCRIPTION              PIC X(60).
020700     05  WK-DEDUPE-KEY               PIC X(40).
020800     05  WK-CREATED-DATE             PIC X(10).
020900     05  WK-INSERTED-SW              PIC X(01).
021000         88  WK-WAS-INSERTED                   VALUE 'Y'.
021100         88  WK-WAS-DUPLICATE                   VALUE 'N'.
021200     05  FILLER                      PIC X(01) VALUE SPACE.
021300*---------------------------------------------------------------*
021400 01  REPORT-LINES.
021500*---------------------------------------------------------------*
021600     05  NEXT-REPORT-LINE            PIC X(132).
021700*---------------------------------------------------------------*
021800     05  DETAIL-LINE-TOTALS.
021900         10  FILLER      PIC X(09) VALUE '8K_SPIKE:'.
022000         10  FILLER      PIC X(01) VALUE SPACE.
022100         10  FILLER      PIC X(06) VALUE 'total='.
022200         10  DLT-TOTAL                PIC ZZZZZZ9.
022300         10  FILLER      PIC X(02) VALUE ', '.
022400         10  FILLER      PIC X(09) VALUE 'inserted='.
022500         10  DLT-INSERTED             PIC ZZZZZZ9.
022600         10  FILLER      PIC X(62) VALUE SPACE.
022700*---------------------------------------------------------------*
022800     05  DETAIL-LINE-HEADING.
022900         10  FILLER      PIC X(23)
023000                 VALUE 'Top 8-K monthly spikes:'.
023100         10  FILLER      PIC X(109) VALUE SPACE.
023200*---------------------------------------------------------------*
023300     05  DETAIL-LINE-SPIKE.
023400         10  DLS-TICKER               PIC X(10).
023500         10  FILLER      PIC X(03) VALUE ' | '.
023600         10  DLS-NAME                 PIC X(40).
023700         10  FILLER      PIC X(03) VALUE ' | '.
023800         10  DLS-MONTH                PIC X(07).
023900         10  FILLER      PIC X(03) VALUE ' | '.
024000         10  FILLER      PIC X(06) VALUE 'count='.
024100         10  DLS-COUNT                PIC ZZZZ9.
024200         10  FILLER      PIC X(03) VALUE ' | '.
024300         10  FILLER      PIC X(05) VALUE 'mean='.
024400         10  DLS-MEAN                 PIC ZZZ9.99.
024500         10  FILLER      PIC X(03) VALUE ' | '.
024600         10  FILLER      PIC X(04) VALUE 'std='.
024700         10  DLS-STDDEV               PIC ZZZ9.99.
024800         10  FILLER      PIC X(03) VALUE ' | '.
024900         10  FILLER      PIC X(10) VALUE 'threshold='.
025000         10  DLS-THRESHOLD            PIC ZZZ9.99.
025100         10  FILLER      PIC X(15) VALUE SPACE.
025200*---------------------------------------------------------------*
025300     05  HEADING-LINE-1.
025400         10  FILLER      PIC X(20)
025500                         VALUE 'SPIKE-DETECTION RPT '.
025600         10  FILLER      PIC X(10) VALUE 'RUN DATE: '.
025700         10  HL1-RUN-DATE             PIC X(10).
025800         10  FILLER      PIC X(20) VALUE SPACE.
025900         10  FILLER      PIC X(06) VALUE 'PAGE: '.
026000         10  HL1-PAGE-NUM             PIC ZZZZ9.
026100         10  FILLER      PIC X(62) VALUE SPACE.
026200     COPY RPTCTL.
026300*===============================================================*
026400 PROCEDURE DIVISION.
026500*---------------------------------------------------------------*
026600 0000-MAIN-PROCESSING.
026700*---------------------------------------------------------------*
026750* SURV-0319 - MAINLINE AND BOTH SORT PROCEDURES RESTRUNG ON
026760*    PERFORM...THRU RANGES, SAME TREATMENT AS NTDET SURV-0319.
026800     PERFORM 1000-OPEN-FILES-INITIALIZE THRU 1000-EXIT.
026900     PERFORM 1100-LOAD-COMPANY-TABLE THRU 1120-EXIT.
027000     SORT SORT-FILE
027100         ON ASCENDING KEY SR-CIK
027200         ON ASCENDING KEY SR-MONTH-KEY
027300         ON DESCENDING KEY SR-FILED-SEQ
027400         INPUT PROCEDURE  IS 2000-BUILD-SORT-FILE
027500         OUTPUT PROCEDURE IS 2500-BUILD-ISSUER-MONTH-TABLE.
027600     PERFORM 3000-EVALUATE-ALL-ISSUERS THRU 3000-EXIT.
027700     PERFORM 4000-PRINT-DETECTOR-TOTALS THRU 4000-EXIT.
027800     PERFORM 6000-PRINT-TOP-SPIKES THRU 6220-EXIT.
027900     PERFORM 7000-CLOSE-FILES THRU 7000-EXIT.
028000     GOBACK.
028100*---------------------------------------------------------------*
028200 1000-OPEN-FILES-INITIALIZE.
028300*---------------------------------------------------------------*
028400     OPEN INPUT  COMPANY-FILE
028500                 FILING-FILE
028600          EXTEND PRINT-FILE.
028700     MOVE FUNCTION CURRENT-DATE      TO RC-CURRENT-DATE-DATA.
028800     MOVE RC-CUR-YEAR                 TO RC-RD-YEAR.
028900     MOVE RC-CUR-MONTH                TO RC-RD-MONTH.
029000     MOVE RC-CUR-DAY                  TO RC-RD-DAY.
029100     MOVE RC-CUR-YEAR                 TO WS-CMK-YEAR.
029200     MOVE RC-CUR-MONTH                TO WS-CMK-MONTH.
029300     PERFORM 2410-DECREMENT-ONE-MONTH 6 TIMES.
029400     MOVE WS-CALC-MONTH-KEY           TO WS-CUTOFF-MONTH-KEY.
029450 1000-EXIT.
029460     EXIT.
029500*---------------------------------------------------------------*
029600 1100-LOAD-COMPANY-TABLE.
029700*---------------------------------------------------------------*
029800     PERFORM 1110-READ-COMPANY-FILE THRU 1110-EXIT.
029810 1105-LOAD-COMPANY-LOOP.
029820     IF COMPANY-EOF
029830         GO TO 1120-EXIT.
029840     PERFORM 1120-BUILD-COMPANY-TABLE THRU 1120-BUILD-EXIT.
029850     GO TO 1105-LOAD-COMPANY-LOOP.
030100*---------------------------------------------------------------*
030200 1110-READ-COMPANY-FILE.
030300*---------------------------------------------------------------*
030400     READ COMPANY-FILE
030500         AT END
030600             CONTINUE.
030650 1110-EXIT.
030660     EXIT.
030700*---------------------------------------------------------------*
030800 1120-BUILD-COMPANY-TABLE.
030900*---------------------------------------------------------------*
031000     ADD 1                           TO CO-TABLE-COUNT.
031100     SET CO-TABLE-NDX                TO CO-TABLE-COUNT.
031200     MOVE CO-CIK                     TO CT-CIK(CO-TABLE-NDX).
031300     MOVE CO-NAME                    TO CT-NAME(CO-TABLE-NDX).
031400     MOVE CO-TICKER                  TO CT-TICKER(CO-TABLE-NDX).
031500     MOVE CO-INDUSTRY                TO CT-INDUSTRY(CO-TABLE-NDX).
031600     PERFORM 1110-READ-COMPANY-FILE THRU 1110-EXIT.
031650 1120-BUILD-EXIT.
031660     EXIT.
031670 1120-EXIT.
031680     EXIT.
031700*---------------------------------------------------------------*
031800 2000-BUILD-SORT-FILE SECTION.
031900*---------------------------------------------------------------*
031910     PERFORM 2050-READ-FILING-FILE THRU 2050-EXIT.
031920 2010-BUILD-SORT-LOOP.
031930     IF FILING-EOF
031940         GO TO 2050-EXIT.
031950     PERFORM 2100-PROCESS-FILING-RECORD THRU 2100-EXIT.
031960     PERFORM 2050-READ-FILING-FILE THRU 2050-EXIT.
031970     GO TO 2010-BUILD-SORT-LOOP.
032300 2000-DUMMY SECTION.
032400*---------------------------------------------------------------*
032500 2050-READ-FILING-FILE.
032600*---------------------------------------------------------------*
032700     READ FILING-FILE
032800         AT END
032900             CONTINUE.
032950 2050-EXIT.
032960     EXIT.
033000*---------------------------------------------------------------*
033100 2100-PROCESS-FILING-RECORD.
033200*---------------------------------------------------------------*
033300     IF FE-FILING-TYPE = '8-K' OR FE-FILING-TYPE = '8-K/A'
033400         MOVE FE-CIK                  TO FK-CIK
033500         MOVE FE-FILED-DATE(1:7)      TO FK-MONTH
033600         IF FK-MONTH NOT < WS-CUTOFF-MONTH-KEY
033700             PERFORM 2200-RELEASE-SORT-RECORD.
033750 2100-EXIT.
033760     EXIT.
033900*---------------------------------------------------------------*
034000 2200-RELEASE-SORT-RECORD.
034100*---------------------------------------------------------------*
034200     MOVE FK-CIK                     TO SR-CIK.
034300     MOVE FK-MONTH                   TO SR-MONTH-KEY.
034400     STRING FE-FILED-DATE  DELIMITED BY SIZE
034500            FE-FILED-TIME  DELIMITED BY SIZE
034600         INTO SR-FILED-SEQ.
034700     MOVE FE-ACCESSION-ID            TO SR-ACCESSION-ID.
034800     RELEASE SORT-RECORD.
034900*---------------------------------------------------------------*
035000 2400-SUBTRACT-MONTHS SECTION.
035100*---------------------------------------------------------------*
035200 2400-DUMMY SECTION.
035300*---------------------------------------------------------------*
035400 2410-DECREMENT-ONE-MONTH.
035500*---------------------------------------------------------------*
035600     SUBTRACT 1                      FROM WS-CMK-MONTH.
035700     IF WS-CMK-MONTH = 0
035800         MOVE 12                      TO WS-CMK-MONTH
035900         SUBTRACT 1                   FROM WS-CMK-YEAR.
036000*---------------------------------------------------------------*
036100 2500-BUILD-ISSUER-MONTH-TABLE SECTION.
036200*---------------------------------------------------------------*
036210     PERFORM 2550-RETURN-SORT-RECORD THRU 2550-EXIT.
036220 2510-ISSUER-MONTH-LOOP.
036230     IF SORT-EOF
036240         GO TO 2560-FINALIZE-LAST-GROUP.
036300     PERFORM 2600-PROCESS-SORTED-RECORD THRU 2600-EXIT.
036310     PERFORM 2550-RETURN-SORT-RECORD THRU 2550-EXIT.
036320     GO TO 2510-ISSUER-MONTH-LOOP.
036600 2560-FINALIZE-LAST-GROUP.
036610     IF NOT WS-FIRST-RECORD
036700         PERFORM 2650-CLOSE-OUT-GROUP.
036800 2500-DUMMY SECTION.
036900*---------------------------------------------------------------*
037000 2550-RETURN-SORT-RECORD.
037100*---------------------------------------------------------------*
037200     RETURN SORT-FILE
037300         AT END
037400             SET SORT-EOF             TO TRUE.
037450 2550-EXIT.
037460     EXIT.
037500*---------------------------------------------------------------*
037600 2600-PROCESS-SORTED-RECORD.
037700*---------------------------------------------------------------*
037800     MOVE 'N'                        TO WS-NEW-GROUP-SW.
037900     IF WS-FIRST-RECORD
038000         MOVE 'Y'                     TO WS-NEW-GROUP-SW.
038100     IF NOT WS-FIRST-RECORD
038200        AND (SR-CIK NOT = WS-PREV-CIK
038300         OR  SR-MONTH-KEY NOT = WS-PREV-MONTH-KEY)
038400         MOVE 'Y'                     TO WS-NEW-GROUP-SW.
038500     IF WS-NEW-GROUP-SW = 'Y'
038600        AND NOT WS-FIRST-RECORD
038700         PERFORM 2650-CLOSE-OUT-GROUP.
038800     IF WS-NEW-GROUP-SW = 'Y'
038900         PERFORM 2610-START-NEW-GROUP
039000     ELSE
039100         ADD 1                        TO WS-GROUP-COUNT.
039150 2600-EXIT.
039160     EXIT.
039300*---------------------------------------------------------------*
039400 2610-START-NEW-GROUP.
039500*---------------------------------------------------------------*
039600     MOVE 'N'                        TO WS-FIRST-RECORD-SW.
039700     MOVE SR-CIK                     TO WS-PREV-CIK.
039800     MOVE SR-MONTH-KEY               TO WS-PREV-MONTH-KEY.
039900     MOVE SR-ACCESSION-ID            TO WS-GROUP-LATEST-ACCESSION.
040000     MOVE 1                          TO WS-GROUP-COUNT.
040100*---------------------------------------------------------------*
040200 2650-CLOSE-OUT-GROUP.
040300*---------------------------------------------------------------*
040400     ADD 1                           TO IM-TABLE-COUNT.
040500     SET IM-NDX                      TO IM-TABLE-COUNT.
040600     MOVE WS-PREV-CIK                TO IM-CIK(IM-NDX).
040700     MOVE WS-PREV-MONTH-KEY          TO IM-MONTH-KEY(IM-NDX).
040800     MOVE WS-GROUP-COUNT             TO IM-COUNT(IM-NDX).
040900     MOVE WS-GROUP-LATEST-ACCESSION  TO IM-LATEST-ACCESSION(IM-NDX).
041000*---------------------------------------------------------------*
041100 3000-EVALUATE-ALL-ISSUERS.
041200*---------------------------------------------------------------*
041300     PERFORM 3050-CHECK-ISSUER-BOUNDARY
041400         VARYING IM-NDX FROM 1 BY 1
041500         UNTIL IM-NDX > IM-TABLE-COUNT.
041550 3000-EXIT.
041560     EXIT.
041600*---------------------------------------------------------------*
041700 3050-CHECK-ISSUER-BOUNDARY.
041800*---------------------------------------------------------------*
041900     MOVE 'N'                        TO WS-NEW-GROUP-SW.
042000     IF IM-NDX = IM-TABLE-COUNT
042100         MOVE 'Y'                     TO WS-NEW-GROUP-SW.
042200     IF IM-NDX < IM-TABLE-COUNT
042300        AND IM-CIK(IM-NDX) NOT = IM-CIK(IM-NDX + 1)
042400         MOVE 'Y'                     TO WS-NEW-GROUP-SW.
042500     IF WS-NEW-GROUP-SW = 'Y'
042600         PERFORM 3100-EVALUATE-ISSUER-MONTH.
042700*---------------------------------------------------------------*
042800 3100-EVALUATE-ISSUER-MONTH.
042900*---------------------------------------------------------------*
043000     MOVE IM-CIK(IM-NDX)             TO WS-TARGET-CIK.
043100     MOVE IM-MONTH-KEY(IM-NDX)        TO WS-TARGET-MONTH-KEY.
043200     MOVE IM-COUNT(IM-NDX)            TO WS-TARGET-COUNT.
043300     MOVE IM-LATEST-ACCESSION(IM-NDX) TO WS-TARGET-ACCESSION.
043400     PERFORM 3110-BUILD-BASELINE-COUNTS.
043500     PERFORM 3120-COMPUTE-BASELINE-STATS.
043600     IF WS-BASELINE-NONZERO-MONTHS >= 3
043700         PERFORM 3130-TEST-FOR-SPIKE.
043800*---------------------------------------------------------------*
043900 3110-BUILD-BASELINE-COUNTS.
044000*---------------------------------------------------------------*
044100     MOVE WS-TARGET-MONTH-KEY        TO WS-CALC-MONTH-KEY.
044200     MOVE ZERO                       TO WS-BASELINE-NONZERO-MONTHS.
044300     MOVE ZERO                       TO WS-BASELINE-SUM.
044400     PERFORM 3115-BUILD-ONE-BASELINE-MONTH
044500         VARYING WS-BL-NDX FROM 1 BY 1
044600         UNTIL WS-BL-NDX > 5.
044700*---------------------------------------------------------------*
044800 3115-BUILD-ONE-BASELINE-MONTH.
044900*---------------------------------------------------------------*
045000     PERFORM 2410-DECREMENT-ONE-MONTH.
045100     PERFORM 3116-LOOKUP-MONTH-COUNT.
045200     MOVE WS-LOOKUP-COUNT            TO WS-BASELINE-COUNTS(WS-BL-NDX).
045300     ADD WS-LOOKUP-COUNT              TO WS-BASELINE-SUM.
045400     IF WS-LOOKUP-COUNT > 0
045500         ADD 1                        TO WS-BASELINE-NONZERO-MONTHS.
045600*---------------------------------------------------------------*
045700 3116-LOOKUP-MONTH-COUNT.
045800*---------------------------------------------------------------*
045900     MOVE ZERO                       TO WS-LOOKUP-COUNT.
046000     SET IM-NDX2                     TO 1.
046100     SEARCH IM-TABLE
046200         AT END
046300             CONTINUE
046400         WHEN IM-CIK(IM-NDX2) = WS-TARGET-CIK
046500          AND IM-MONTH-KEY(IM-NDX2) = WS-CALC-MONTH-KEY
046600             MOVE IM-COUNT(IM-NDX2)   TO WS-LOOKUP-COUNT.
046700*---------------------------------------------------------------*
046800 3120-COMPUTE-BASELINE-STATS.
046900*---------------------------------------------------------------*
047000     COMPUTE WS-BASELINE-MEAN ROUNDED = WS-BASELINE-SUM / 5.
047100     MOVE ZERO                       TO WS-BASELINE-SUMSQ.
047200     PERFORM 3121-ACCUM-SQUARED-DEVIATION
047300         VARYING WS-BL-NDX FROM 1 BY 1
047400         UNTIL WS-BL-NDX > 5.
047500     COMPUTE WS-BASELINE-VARIANCE ROUNDED = WS-BASELINE-SUMSQ / 5.
047600     PERFORM 3125-COMPUTE-SQUARE-ROOT.
047700*---------------------------------------------------------------*
047800 3121-ACCUM-SQUARED-DEVIATION.
047900*---------------------------------------------------------------*
048000     COMPUTE WS-DEVIATION = WS-BASELINE-COUNTS(WS-BL-NDX)
048100                           - WS-BASELINE-MEAN.
048200     COMPUTE WS-BASELINE-SUMSQ = WS-BASELINE-SUMSQ
048300                               + (WS-DEVIATION * WS-DEVIATION).
048400*---------------------------------------------------------------*
048500 3125-COMPUTE-SQUARE-ROOT.
048600*---------------------------------------------------------------*
048700     MOVE ZERO                       TO WS-BASELINE-STDDEV.
048800     IF WS-BASELINE-VARIANCE NOT = ZERO
048900         MOVE WS-BASELINE-VARIANCE    TO WS-SQRT-ESTIMATE
049000         PERFORM 3126-NEWTON-ITERATION 8 TIMES
049100         MOVE WS-SQRT-ESTIMATE        TO WS-BASELINE-STDDEV.
049200*---------------------------------------------------------------*
049300 3126-NEWTON-ITERATION.
049400*---------------------------------------------------------------*
049500     COMPUTE WS-SQRT-ESTIMATE ROUNDED =
049600         (WS-SQRT-ESTIMATE +
049700          (WS-BASELINE-VARIANCE / WS-SQRT-ESTIMATE)) / 2.
049800*---------------------------------------------------------------*
049900 3130-TEST-FOR-SPIKE.
050000*---------------------------------------------------------------*
050100     COMPUTE WS-THRESHOLD = WS-BASELINE-MEAN
050200                           + (2 * WS-BASELINE-STDDEV).
050300     IF WS-TARGET-COUNT > WS-THRESHOLD
050400        AND WS-TARGET-COUNT > 0
050500         PERFORM 3140-COMPUTE-SIGMA-SEVERITY
050600         PERFORM 3200-BUILD-AND-WRITE-ALERT
050700         PERFORM 3300-ACCUMULATE-SPIKE-REPORT-ROW.
050800*---------------------------------------------------------------*
050900 3140-COMPUTE-SIGMA-SEVERITY.
051000*---------------------------------------------------------------*
051100     IF WS-BASELINE-STDDEV = ZERO
051200         MOVE 0.90                    TO WS-SPIKE-SEVERITY
051300     ELSE
051400         COMPUTE WS-SIGMA = (WS-TARGET-COUNT - WS-BASELINE-MEAN)
051500                           / WS-BASELINE-STDDEV
051600         PERFORM 3145-SET-SEVERITY-BY-SIGMA.
051700*---------------------------------------------------------------*
051800 3145-SET-SEVERITY-BY-SIGMA.
051900*---------------------------------------------------------------*
052000     MOVE 0.60                       TO WS-SPIKE-SEVERITY.
052100     IF WS-SIGMA >= 2.0
052200         MOVE 0.70                    TO WS-SPIKE-SEVERITY.
052300     IF WS-SIGMA >= 3.0
052400         MOVE 0.80                    TO WS-SPIKE-SEVERITY.
052500     IF WS-SIGMA >= 4.0
052600         MOVE 0.90                    TO WS-SPIKE-SEVERITY.
052700*---------------------------------------------------------------*
052800 3200-BUILD-AND-WRITE-ALERT.
052900*---------------------------------------------------------------*
053000     ADD 1                           TO WS-TOTAL-SPIKE-COUNT.
053100     MOVE WS-TARGET-COUNT            TO WS-SPIKE-COUNT-EDIT.
053200     STRING '8-K monthly spike: '     DELIMITED BY SIZE
053300            WS-SPIKE-COUNT-EDIT       DELIMITED BY SIZE
053400            ' filings in '            DELIMITED BY SIZE
053500            WS-TARGET-MONTH-KEY       DELIMITED BY SIZE
053600         INTO WS-SPIKE-DESCRIPTION.
053700     STRING '8K_SPIKE:'               DELIMITED BY SIZE
053800            WS-TARGET-CIK             DELIMITED BY SIZE
053900            ':'                       DELIMITED BY SIZE
054000            WS-TARGET-MONTH-KEY       DELIMITED BY SIZE
054100         INTO WS-SPIKE-DEDUPE-KEY.
054200     MOVE WS-TARGET-ACCESSION        TO WK-ACCESSION-ID.
054300     MOVE WS-TARGET-CIK              TO WK-CIK.
054400     MOVE '8K_SPIKE'                 TO WK-ANOMALY-TYPE.
054500     MOVE WS-SPIKE-SEVERITY          TO WK-SEVERITY-SCORE.
054600     MOVE WS-SPIKE-DESCRIPTION       TO WK-DESCRIPTION.
054700     MOVE WS-SPIKE-DEDUPE-KEY        TO WK-DEDUPE-KEY.
054800     MOVE RC-RUN-DATE-YMD            TO WK-CREATED-DATE.
054900     CALL 'ALRTWTR' USING WK-ALERT-LINKAGE.
055000     IF WK-WAS-INSERTED
055100         ADD 1                        TO WS-INSERTED-COUNT.
055200*---------------------------------------------------------------*
055300 3300-ACCUMULATE-SPIKE-REPORT-ROW.
055400*---------------------------------------------------------------*
055500     ADD 1                           TO SP-TABLE-COUNT.
055600     SET SP-NDX                      TO SP-TABLE-COUNT.
055700     MOVE WS-TARGET-CIK              TO SP-CIK(SP-NDX).
055800     MOVE WS-TARGET-MONTH-KEY        TO SP-MONTH-KEY(SP-NDX).
055900     MOVE WS-TARGET-COUNT            TO SP-COUNT(SP-NDX).
056000     MOVE WS-BASELINE-MEAN           TO SP-MEAN(SP-NDX).
056100     MOVE WS-BASELINE-STDDEV         TO SP-STDDEV(SP-NDX).
056200     MOVE WS-THRESHOLD               TO SP-THRESHOLD(SP-NDX).
056300     MOVE 'N'                        TO SP-PICKED-SW(SP-NDX).
056400*---------------------------------------------------------------*
056500 4000-PRINT-DETECTOR-TOTALS.
056600*---------------------------------------------------------------*
056700     MOVE WS-TOTAL-SPIKE-COUNT       TO DLT-TOTAL.
056800     MOVE WS-INSERTED-COUNT          TO DLT-INSERTED.
056900     MOVE DETAIL-LINE-TOTALS         TO NEXT-REPORT-LINE.
057000     PERFORM 9000-PRINT-REPORT-LINE.
057050 4000-EXIT.
057060     EXIT.
057100*---------------------------------------------------------------*
057200 6000-PRINT-TOP-SPIKES.
057300*---------------------------------------------------------------*
057400     MOVE DETAIL-LINE-HEADING        TO NEXT-REPORT-LINE.
057500     PERFORM 9000-PRINT-REPORT-LINE.
057600     MOVE ZERO                       TO WS-TOP10-RANK.
057610 6005-TOP-SPIKE-LOOP.
057620     IF WS-TOP10-RANK = 10
057630            OR WS-TOP10-RANK = SP-TABLE-COUNT
057640         GO TO 6220-EXIT.
057700     PERFORM 6100-SELECT-AND-PRINT-NEXT THRU 6200-EXIT.
057950     GO TO 6005-TOP-SPIKE-LOOP.
058000*---------------------------------------------------------------*
058100 6100-SELECT-AND-PRINT-NEXT.
058200*---------------------------------------------------------------*
058300     PERFORM 6110-FIND-NEXT-HIGHEST.
058400     IF WS-TOP10-MAX-NDX > 0
058500         ADD 1                       TO WS-TOP10-RANK
058600         SET SP-NDX                  TO WS-TOP10-MAX-NDX
058700         MOVE 'Y'                    TO SP-PICKED-SW(SP-NDX)
058800         PERFORM 6200-PRINT-SPIKE-LINE
058900     ELSE
059000         MOVE 10                     TO WS-TOP10-RANK.
059100*---------------------------------------------------------------*
059200 6110-FIND-NEXT-HIGHEST.
059300*---------------------------------------------------------------*
059400     MOVE ZERO                       TO WS-TOP10-MAX-COUNT.
059500     MOVE ZERO                       TO WS-TOP10-MAX-NDX.
059600     PERFORM 6120-SCAN-TABLE-ENTRY
059700         VARYING SP-NDX FROM 1 BY 1
059800         UNTIL SP-NDX > SP-TABLE-COUNT.
059900*---------------------------------------------------------------*
060000 6120-SCAN-TABLE-ENTRY.
060100*---------------------------------------------------------------*
060200     IF SP-PICKED-SW(SP-NDX) NOT = 'Y'
060300        AND SP-COUNT(SP-NDX) > WS-TOP10-MAX-COUNT
060400         MOVE SP-COUNT(SP-NDX)        TO WS-TOP10-MAX-COUNT
060500         SET WS-TOP10-MAX-NDX         TO SP-NDX.
060600*---------------------------------------------------------------*
060700 6200-PRINT-SPIKE-LINE.
060800*---------------------------------------------------------------*
060900     SET SP-NDX                      TO WS-TOP10-MAX-NDX.
061000     PERFORM 6210-LOOKUP-COMPANY-FOR-PRINT THRU 6220-EXIT.
061100     MOVE SP-MONTH-KEY(SP-NDX)       TO DLS-MONTH.
061200     MOVE SP-COUNT(SP-NDX)           TO DLS-COUNT.
061300     MOVE SP-MEAN(SP-NDX)            TO DLS-MEAN.
061400     MOVE SP-STDDEV(SP-NDX)          TO DLS-STDDEV.
061500     MOVE SP-THRESHOLD(SP-NDX)       TO DLS-THRESHOLD.
061600     MOVE DETAIL-LINE-SPIKE          TO NEXT-REPORT-LINE.
061700     PERFORM 9000-PRINT-REPORT-LINE.
061750 6200-EXIT.
061760     EXIT.
061800*---------------------------------------------------------------*
061900 6210-LOOKUP-COMPANY-FOR-PRINT.
062000*---------------------------------------------------------------*
062100     MOVE 'N/A'                      TO DLS-TICKER.
062200     MOVE 'Unknown'                  TO DLS-NAME.
062300     SET CO-TABLE-NDX                TO 1.
062400     SEARCH CO-COMPANY-TABLE
062500         AT END
062600             CONTINUE
062700         WHEN CT-CIK(CO-TABLE-NDX) = SP-CIK(SP-NDX)
062800             PERFORM 6220-MOVE-COMPANY-DISPLAY-FIELDS.
062900*---------------------------------------------------------------*
063000 6220-MOVE-COMPANY-DISPLAY-FIELDS.
063100*---------------------------------------------------------------*
063200     IF CT-TICKER(CO-TABLE-NDX) NOT = SPACE
063300         MOVE CT-TICKER(CO-TABLE-NDX) TO DLS-TICKER.
063400     IF CT-NAME(CO-TABLE-NDX) NOT = SPACE
063500         MOVE CT-NAME(CO-TABLE-NDX)   TO DLS-NAME.
063550 6220-EXIT.
063560     EXIT.
063600*---------------------------------------------------------------*
063700 7000-CLOSE-FILES.
063800*---------------------------------------------------------------*
063900     CLOSE COMPANY-FILE
064000           FILING-FILE
064100           PRINT-FILE.
064150 7000-EXIT.
064160     EXIT.
064200*---------------------------------------------------------------*
064300 9000-PRINT-REPORT-LINE.
064400*---------------------------------------------------------------*
064500     IF RC-LINE-COUNT GREATER THAN RC-LINES-ON-PAGE
064600         PERFORM 9100-PRINT-HEADING-LINES.
064700     MOVE NEXT-REPORT-LINE            TO PRINT-LINE.
064800     PERFORM 9120-WRITE-PRINT-LINE.
064900*---------------------------------------------------------------*
065000 9100-PRINT-HEADING-LINES.
065100*---------------------------------------------------------------*
065200     MOVE RC-PAGE-COUNT               TO HL1-PAGE-NUM.
065300     MOVE RC-RUN-DATE-YMD             TO HL1-RUN-DATE.
065400     MOVE HEADING-LINE-1              TO PRINT-LINE.
065500     PERFORM 9110-WRITE-TOP-OF-PAGE.
065600     ADD 1                            TO RC-PAGE-COUNT.
065700     MOVE 6                           TO RC-LINE-COUNT.
065800*---------------------------------------------------------------*
065900 9110-WRITE-TOP-OF-PAGE.
066000*---------------------------------------------------------------*
066100     WRITE PRINT-RECORD
066200         AFTER ADVANCING TOP-OF-FORM.
066300     MOVE SPACE                       TO PRINT-LINE.
066400*---------------------------------------------------------------*
066500 9120-WRITE-PRINT-LINE.
066600*---------------------------------------------------------------*
066700     WRITE PRINT-RECORD
066800         AFTER ADVANCING RC-LINE-SPACEING.
066900     ADD RC-LINE-SPACEING             TO RC-LINE-COUNT.
067000     MOVE 1                           TO RC-LINE-SPACEING.
067100     MOVE SPACE                       TO PRINT-LINE.
