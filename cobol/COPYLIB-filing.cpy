000100******************************************************************
000200*                                                                *
000300*   COPYLIB:  FILING                                             *
000400*   CARRIES:  FE-FILING-RECORD  -  FILING-EVENT MASTER RECORD    *
000500*             FE-FILING-DATE-R  -  REDEFINES OF FILED-DATE INTO  *
000600*                                  YYYY/MM/DD PIECES             *
000700*             FE-FILING-TIME-R  -  REDEFINES OF FILED-TIME INTO  *
000800*                                  HH:MM:SS PIECES (FOR THE      *
000900*                                  FRIDAY-AFTER-HOURS TEST)      *
001000*                                                                *
001100*   MAINTENENCE LOG                                               *
001200*   DATE      PROGRAMMER      REQUEST     DESCRIPTION             *
001300*   --------- --------------  ----------  -----------------------*
001400*   05/19/97  J HALVERSON     SURV-0022   ORIGINAL COPYBOOK FOR   *
001500*                             THE NIGHTLY FILING-EVENT EXTRACT.   *
001600*   02/06/99  J HALVERSON     SURV-0064   Y2K - FILED-DATE WAS    *
001700*                             YYMMDD ON THE OLD FEED, EXTRACT     *
001800*                             PROGRAM NOW SENDS FULL YYYY-MM-DD   *
001900*                             AND THIS COPYBOOK WAS WIDENED TO    *
002000*                             MATCH.                              *
002100*   07/30/03  R OKONKWO       SURV-0119   ADDED FE-FILED-DOW SO   *
002200*                             WE QUIT RECOMPUTING DAY-OF-WEEK IN  *
002300*                             THREE DIFFERENT DETECTORS.          *
002400*   10/02/09  T ANNUNZIATA    SURV-0178   ADDED FE-FILING-TIME-R  *
002500*                             REDEFINES SO FRIDET CAN TEST THE    *
002600*                             HOUR WITHOUT AN UNSTRING EVERY READ.*
002700*   01/11/14  T ANNUNZIATA    SURV-0205   ADDED FE-FILING-MONTH-  *
002800*                             KEY GROUP FOR SPKDET'S MONTHLY      *
002900*                             BUCKETING.                          *
003000******************************************************************
003100*---------------------------------------------------------------*
003200 01  FE-FILING-RECORD.
003300*---------------------------------------------------------------*
003400     05  FE-ACCESSION-ID             PIC X(20).
003500     05  FE-CIK                      PIC 9(10).
003600     05  FE-FILING-TYPE              PIC X(10).
003700     05  FE-FILED-DATE               PIC X(10).
003800     05  FE-FILED-TIME               PIC X(08).
003900     05  FE-FILED-DOW                PIC 9(01).
004000     05  FILLER                      PIC X(01) VALUE SPACE.
004100*---------------------------------------------------------------*
004200 01  FE-FILING-DATE-R REDEFINES FE-FILING-RECORD.
004300*---------------------------------------------------------------*
004400     05  FILLER                      PIC X(30).
004500     05  FE-FILED-DATE-YMD.
004600         10  FE-FILED-YEAR            PIC X(04).
004700         10  FILLER                   PIC X(01).
004800         10  FE-FILED-MONTH           PIC X(02).
004900         10  FILLER                   PIC X(01).
005000         10  FE-FILED-DAY             PIC X(02).
005100     05  FILLER                      PIC X(09).
005200*---------------------------------------------------------------*
005300 01  FE-FILING-TIME-R REDEFINES FE-FILING-RECORD.
005400*---------------------------------------------------------------*
005500     05  FILLER                      PIC X(40).
005600     05  FE-FILED-TIME-HMS.
005700         10  FE-FILED-HH              PIC 9(02).
005800         10  FILLER                   PIC X(01).
005900         10  FE-FILED-MM              PIC 9(02).
006000         10  FILLER                   PIC X(01).
006100         10  FE-FILED-SS              PIC 9(02).
006200     05  FILLER                      PIC X(02).
006300*---------------------------------------------------------------*
006400 01  FE-FILING-MONTH-KEY.
006500*---------------------------------------------------------------*
006600     05  FK-CIK                      PIC 9(10).
006700     05  FK-MONTH                    PIC X(07).
006800     05  FILLER                      PIC X(01) VALUE SPACE.
006900*---------------------------------------------------------------*
