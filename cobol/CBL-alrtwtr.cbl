000100*****************************************************************
000200* PROGRAM NAME:    ALRTWTR
000300* ORIGINAL AUTHOR: J HALVERSON
000400*
000500* MAINTENENCE LOG
000600* DATE      PROGRAMMER      REQUEST     DESCRIPTION
000700* --------- --------------  ----------  -----------------------
000800* 08/14/99  J HALVERSON     SURV-0071   ORIGINAL PROGRAM - SPLIT
000900*                           THE ALERT-WRITE LOGIC OUT OF THE OLD
001000*                           EXCEPTION-REPORT DECK SO THE THREE
001100*                           DETECTORS COULD SHARE ONE COPY OF IT.
001200* 09/22/99  J HALVERSON     SURV-0076   Y2K - AL-CREATED-DATE IS
001300*                           FOUR-DIGIT YEAR ON THE WAY IN, NO
001400*                           CHANGE NEEDED HERE, VERIFIED AGAINST
001500*                           THE NEW ALERT COPYBOOK.
001600* 06/03/04  R OKONKWO       SURV-0128   REWORKED 2000-TEST-DEDUPE
001700*                           -KEY TO KEY THE CLUSTER DIRECTLY ON
001800*                           AL-DEDUPE-KEY INSTEAD OF A SEPARATE
001900*                           GENERATED ALERT-ID - ONE READ NOW
002000*                           TELLS US INSERT OR IGNORE.
002100* 11/02/07  R OKONKWO       SURV-0155   ADDED SURV-DRY-RUN-SW OFF
002200*                           UPSI-0 SO OPERATIONS CAN RUN A NIGHT
002300*                           IN REPORT-ONLY MODE AFTER THE BAD
002400*                           THRESHOLD CHANGE THAT SLIPPED IN WITH
002500*                           REQUEST SURV-0151.
002600* 03/08/16  T ANNUNZIATA    SURV-0233   LINKAGE BLOCK NOW CARRIED
002700*                           IN THIS PROGRAM DIRECTLY (WAS IN-LINE
002800*                           CODE IN EACH DETECTOR BEFORE THIS).
002900* 02/27/17  T ANNUNZIATA    SURV-0247   AL-ALERT-ID IS NOW BUILT
003000*                           FROM THE RUN DATE AND AN IN-RUN
003100*                           SEQUENCE NUMBER SO IT SORTS IN THE
003200*                           ORDER ALERTS WERE RAISED.
003300* 06/18/22  D PETROSKY      SURV-0301   ADDED 9900-INVALID-VSAM-
003400*                           STATUS DISPLAY OF THE DEDUPE KEY - WE
003500*                           WERE GETTING BLIND VSAM ABENDS ON THE
003600*                           OVERNIGHT RUN WITH NO WAY TO TELL
003700*                           WHICH ALERT CAUSED IT.
003710* 03/14/24  T ANNUNZIATA    SURV-0319   MAINLINE RESTRUNG ON
003720*                           PERFORM...THRU RANGES WITH A GO TO
003730*                           AROUND THE DEDUPE/WRITE STEPS WHEN
003740*                           THE OPEN FAILS, SAME TREATMENT AS
003750*                           NTDET SURV-0319.
003800*****************************************************************
003900 IDENTIFICATION DIVISION.
004000*---------------------------------------------------------------*
004100 PROGRAM-ID.     ALRTWTR.
004200 AUTHOR.         J HALVERSON.
004300 INSTALLATION.   SURVEILLANCE SYSTEMS GROUP.
004400 DATE-WRITTEN.   08/14/1999.
004500 DATE-COMPILED.
004600 SECURITY.       NON-CONFIDENTIAL.
004700*===============================================================*
004800 ENVIRONMENT DIVISION.
004900*---------------------------------------------------------------*
005000 CONFIGURATION SECTION.
005100*---------------------------------------------------------------*
005200 SOURCE-COMPUTER. IBM-3096.
005300 OBJECT-COMPUTER. IBM-3096.
005400 SPECIAL-NAMES.
005500     UPSI-0 IS SURV-DRY-RUN-SW
005600     CLASS SURV-STATUS-CLASS IS 'O' 'C' 'R'.
005800*---------------------------------------------------------------*
005900 INPUT-OUTPUT SECTION.
006000*---------------------------------------------------------------*
006100 FILE-CONTROL.
006200     SELECT ALERT-FILE ASSIGN TO ALERTDD
006300       ORGANIZATION IS INDEXED
006400       ACCESS MODE  IS DYNAMIC
006500       RECORD KEY   IS AL-DEDUPE-KEY OF AL-ALERT-RECORD
006600       FILE STATUS  IS ALERT-FILE-STATUS.
006700*===============================================================*
006800 DATA DIVISION.
006900*---------------------------------------------------------------*
007000 FILE SECTION.
007100*---------------------------------------------------------------*
007200 FD  ALERT-FILE
007300     DATA RECORD IS AL-ALERT-RECORD.
007400     COPY ALERT.
007500*---------------------------------------------------------------*
007600 WORKING-STORAGE SECTION.
007700*---------------------------------------------------------------*
007800 77  WS-NEXT-ALERT-SEQ           PIC S9(05) COMP VALUE ZERO.
007900 77  WS-DUP-COUNT                PIC S9(07) COMP VALUE ZERO.
008000 77  WS-NEW-COUNT                PIC S9(07) COMP VALUE ZERO.
008100*---------------------------------------------------------------*
008200 01  WS-SWITCHES-SUBSCRIPTS-MISC.
008300*---------------------------------------------------------------*
008400     05  ALERT-FILE-STATUS           PIC X(02).
008500         88  ALERT-FILE-OK                     VALUE '00'.
008600         88  ALERT-MAY-EXIST                    VALUE '35'.
008700         88  ALERT-KEY-FOUND                     VALUE '00'.
008800     05  FILLER                      PIC X(01) VALUE SPACE.
008900*---------------------------------------------------------------*
009000 01  WS-CREATED-DATE-WORK.
009100*---------------------------------------------------------------*
009200     05  WS-CREATED-DATE-PIECES     PIC X(10).
009300     05  FILLER                      PIC X(01) VALUE SPACE.
009400*---------------------------------------------------------------*
009500 01  WS-CREATED-DATE-R REDEFINES WS-CREATED-DATE-WORK.
009600*---------------------------------------------------------------*
009700     05  WS-CD-YEAR                  PIC X(04).
009800     05  FILLER                      PIC X(01).
009900     05  WS-CD-MONTH                 PIC X(02).
010000     05  FILLER                      PIC X(01).
010100     05  WS-CD-DAY                   PIC X(02).
010200     05  FILLER                      PIC X(01).
010300*---------------------------------------------------------------*
010400 01  WS-ALERT-ID-BUILD.
010500*---------------------------------------------------------------*
010600     05  WS-ALERT-ID-NUMERIC         PIC 9(09).
010700     05  FILLER                      PIC X(01) VALUE SPACE.
010800*---------------------------------------------------------------*
010900 01  WS-ALERT-ID-BUILD-R REDEFINES WS-ALERT-ID-BUILD.
011000*---------------------------------------------------------------*
011100     05  WS-AI-DATE-PART             PIC 9(04).
011200     05  WS-AI-SEQ-PART              PIC 9(05).
011300     05  FILLER                      PIC X(01).
011400*---------------------------------------------------------------*
011500 01  ERROR-DISPLAY-LINE.
011600*---------------------------------------------------------------*
011700     05  FILLER     PIC X(23) VALUE ' *** ERROR DURING FILE '.
011800     05  DL-ERROR-REASON             PIC X(07) VALUE SPACE.
011900     05  FILLER     PIC X(18) VALUE ' FILE STATUS IS : '.
012000     05  DL-FILE-STATUS              PIC X(02).
012100     05  FILLER     PIC X(09) VALUE ' KEY=== : '.
012200     05  DL-DEDUPE-KEY               PIC X(40).
012300     05  FILLER     PIC X(05) VALUE ' *** '.
012400*---------------------------------------------------------------*
012500 LINKAGE SECTION.
012600*---------------------------------------------------------------*
012700 01  AL-ALERT-LINKAGE.
012800*---------------------------------------------------------------*
012900     05  AP-ACCESSION-ID             PIC X(20).
012910     05  AP-ACCESSION-ID-R REDEFINES AP-ACCESSION-ID.
012920         10  AP-ACC-FILER-NO          PIC X(10).
012930         10  FILLER                   PIC X(01).
012940         10  AP-ACC-FILE-YEAR         PIC X(02).
012950         10  FILLER                   PIC X(01).
012960         10  AP-ACC-SEQUENCE-NO       PIC X(06).
013000     05  AP-CIK                      PIC 9(10).
013100     05  AP-ANOMALY-TYPE             PIC X(14).
013200     05  AP-SEVERITY-SCORE           PIC 9V99.
013300     05  AP-DESCRIPTION              PIC X(60).
013400     05  AP-DEDUPE-KEY               PIC X(40).
013500     05  AP-CREATED-DATE             PIC X(10).
013600     05  AP-INSERTED-SW              PIC X(01).
013700         88  AP-WAS-INSERTED                  VALUE 'Y'.
013800         88  AP-WAS-DUPLICATE                  VALUE 'N'.
013900     05  FILLER                      PIC X(01) VALUE SPACE.
014000*===============================================================*
014100 PROCEDURE DIVISION USING AL-ALERT-LINKAGE.
014200*---------------------------------------------------------------*
014300 0000-ALRTWTR-MAIN.
014400*---------------------------------------------------------------*
014410* SURV-0319 - MAINLINE RESTRUNG ON PERFORM...THRU RANGES, WITH A
014420*    GO TO AROUND THE DEDUPE/WRITE STEPS WHEN THE OPEN FAILED,
014430*    SAME TREATMENT AS THE THREE DETECTOR MAINLINES.
014500     PERFORM 1000-OPEN-ALERT-FILE THRU 1000-EXIT.
014600     IF NOT ALERT-FILE-OK
014610         MOVE 'N'                    TO AP-INSERTED-SW
014620         GO TO 0090-SKIP-ALERT-WRITE.
014700     PERFORM 1900-DEFAULT-DEDUPE-KEY THRU 1900-EXIT.
014800     PERFORM 2000-TEST-DEDUPE-KEY THRU 2100-EXIT.
015010 0090-SKIP-ALERT-WRITE.
015100     PERFORM 3000-CLOSE-ALERT-FILE THRU 3000-EXIT.
015200     GOBACK.
015300*---------------------------------------------------------------*
015400 1000-OPEN-ALERT-FILE.
015410*---------------------------------------------------------------*
015500     OPEN I-O ALERT-FILE.
015600     EVALUATE ALERT-FILE-STATUS
015700         WHEN '00'
015800             CONTINUE
015900         WHEN '35'
016000             CLOSE   ALERT-FILE
016100             OPEN OUTPUT ALERT-FILE
016200             CLOSE   ALERT-FILE
016300             OPEN I-O ALERT-FILE
016400         WHEN OTHER
016500             MOVE 'OPEN'             TO DL-ERROR-REASON
016600             PERFORM 9900-INVALID-VSAM-STATUS.
016650 1000-EXIT.
016660     EXIT.
016700*---------------------------------------------------------------*
016750 1900-DEFAULT-DEDUPE-KEY.
016760*---------------------------------------------------------------*
016770     IF AP-DEDUPE-KEY = SPACE
016780         STRING AP-ANOMALY-TYPE DELIMITED BY SPACE
016790                ':'              DELIMITED BY SIZE
016800                AP-ACCESSION-ID  DELIMITED BY SPACE
016810             INTO AP-DEDUPE-KEY.
016815 1900-EXIT.
016816     EXIT.
016820*---------------------------------------------------------------*
016900 2000-TEST-DEDUPE-KEY.
016910*---------------------------------------------------------------*
017000     MOVE AP-DEDUPE-KEY              TO AL-DEDUPE-KEY.
017100     READ ALERT-FILE
017200         INVALID KEY
017300             PERFORM 2100-WRITE-NEW-ALERT
017400         NOT INVALID KEY
017500             SET AP-WAS-DUPLICATE    TO TRUE
017600             ADD 1                   TO WS-DUP-COUNT.
017700*---------------------------------------------------------------*
017800 2100-WRITE-NEW-ALERT.
017900*---------------------------------------------------------------*
018000     MOVE AP-CREATED-DATE            TO WS-CREATED-DATE-PIECES.
018100     MOVE WS-CD-YEAR                 TO WS-AI-DATE-PART.
018200     ADD 1                           TO WS-NEXT-ALERT-SEQ.
018300     MOVE WS-NEXT-ALERT-SEQ          TO WS-AI-SEQ-PART.
018400     MOVE AP-ACCESSION-ID            TO AL-ACCESSION-ID.
018500     MOVE AP-ANOMALY-TYPE            TO AL-ANOMALY-TYPE.
018600     MOVE AP-SEVERITY-SCORE          TO AL-SEVERITY-SCORE.
018700     MOVE AP-DESCRIPTION             TO AL-DESCRIPTION.
018800     MOVE AP-DEDUPE-KEY              TO AL-DEDUPE-KEY.
018900     MOVE AP-CREATED-DATE            TO AL-CREATED-DATE.
019000     MOVE WS-ALERT-ID-NUMERIC        TO AL-ALERT-ID.
020000     SET AL-STATUS-OPEN              TO TRUE.
020100     IF SURV-DRY-RUN-SW
020200         SET AP-WAS-INSERTED        TO TRUE
020300     ELSE
020400         WRITE AL-ALERT-RECORD
020500             INVALID KEY
020600                 MOVE 'WRITE'         TO DL-ERROR-REASON
020700                 PERFORM 9900-INVALID-VSAM-STATUS
020800             NOT INVALID KEY
020900                 SET AP-WAS-INSERTED TO TRUE
021000                 ADD 1               TO WS-NEW-COUNT.
021050 2100-EXIT.
021060     EXIT.
021100*---------------------------------------------------------------*
021200 3000-CLOSE-ALERT-FILE.
021300*---------------------------------------------------------------*
021400     IF ALERT-FILE-OK
021500         CLOSE ALERT-FILE.
021550 3000-EXIT.
021560     EXIT.
021600*---------------------------------------------------------------*
021700 9900-INVALID-VSAM-STATUS.
021800*---------------------------------------------------------------*
021900     MOVE ALERT-FILE-STATUS          TO DL-FILE-STATUS.
022000     MOVE AP-DEDUPE-KEY               TO DL-DEDUPE-KEY.
022100     DISPLAY ERROR-DISPLAY-LINE.
