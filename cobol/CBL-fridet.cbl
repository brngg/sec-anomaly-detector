000100*****************************************************************
000200* PROGRAM NAME:    FRIDET
000300* ORIGINAL AUTHOR: J HALVERSON
000400*
000500* MAINTENENCE LOG
000600* DATE      PROGRAMMER      REQUEST     DESCRIPTION
000700* --------- --------------  ----------  -----------------------
000800* 07/14/97  J HALVERSON     SURV-0028   ORIGINAL PROGRAM - FLAGS
000900*                           8-K/10-K/10-Q FORMS ACCEPTED LATE ON
001000*                           FRIDAY, A PATTERN THE AUDIT COMMITTEE
001100*                           CALLS "FRIDAY BURYING". FIXED SEVERITY
001200*                           OF 0.65 ON EVERY HIT.
001300* 02/09/99  J HALVERSON     SURV-0065   Y2K - SAME VERIFICATION AS
001400*                           NTDET SURV-0065, FE-FILED-DATE IS A
001500*                           FOUR-DIGIT YEAR ALREADY. NO CHANGE.
001600* 07/30/03  R OKONKWO       SURV-0119   SWITCHED FROM AN UNSTRING OF
001700*                           FE-FILED-TIME ON EVERY RECORD TO THE
001800*                           NEW FE-FILED-DOW FIELD ON THE FILING
001900*                           COPYBOOK - THE EXTRACT NOW COMPUTES DAY
002000*                           OF WEEK FOR US.
002100* 10/02/09  T ANNUNZIATA    SURV-0178   SWITCHED THE AFTER-16:00
002200*                           TEST TO THE NEW FE-FILING-TIME-R
002300*                           REDEFINES INSTEAD OF OUR OWN LOCAL
002400*                           UNSTRING OF FE-FILED-TIME.
002500* 11/14/06  R OKONKWO       SURV-0152   LOADS CO-COMPANY-TABLE FOR
002600*                           THE TOP-10 REPORT NOW, SAME CHANGE AS
002700*                           NTDET SURV-0152.
002800* 03/08/16  T ANNUNZIATA    SURV-0234   ALERT CALL LINKAGE REWORKED
002900*                           TO MATCH ALRTWTR SURV-0233, SAME AS
003000*                           THE OTHER TWO DETECTORS.
003010* 03/14/24  T ANNUNZIATA    SURV-0319   MAINLINE, THE COMPANY-TABLE
003020*                           LOAD, THE FILING-FILE LOOP AND THE
003030*                           TOP-10 LOOP RESTRUNG ON PERFORM...THRU
003040*                           RANGES WITH GO TO ON END-OF-FILE, SAME
003050*                           AS NTDET SURV-0319.
003100*****************************************************************
003200 IDENTIFICATION DIVISION.
003300*---------------------------------------------------------------*
003400 PROGRAM-ID.     FRIDET.
003500 AUTHOR.         J HALVERSON.
003600 INSTALLATION.   SURVEILLANCE SYSTEMS GROUP.
003700 DATE-WRITTEN.   07/14/1997.
003800 DATE-COMPILED.
003900 SECURITY.       NON-CONFIDENTIAL.
004000*===============================================================*
004100 ENVIRONMENT DIVISION.
004200*---------------------------------------------------------------*
004300 CONFIGURATION SECTION.
004400*---------------------------------------------------------------*
004500 SOURCE-COMPUTER. IBM-3096.
004600 OBJECT-COMPUTER. IBM-3096.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     CLASS SURV-ALPHA-CLASS IS 'A' THRU 'Z'.
005000*---------------------------------------------------------------*
005100 INPUT-OUTPUT SECTION.
005200*---------------------------------------------------------------*
005300 FILE-CONTROL.
005400     SELECT COMPANY-FILE ASSIGN TO COMPANYDD
005500       FILE STATUS  IS COMPANY-FILE-STATUS.
005600     SELECT FILING-FILE  ASSIGN TO FILINGDD
005700       FILE STATUS  IS FILING-FILE-STATUS.
005800     SELECT PRINT-FILE   ASSIGN TO UT-S-RUNRPT.
005900*===============================================================*
006000 DATA DIVISION.
006100*---------------------------------------------------------------*
006200 FILE SECTION.
006300*---------------------------------------------------------------*
006400 FD  COMPANY-FILE
006500     RECORDING MODE IS F.
006600     COPY COMPANY.
006700*---------------------------------------------------------------*
006800 FD  FILING-FILE
006900     RECORDING MODE IS F.
007000     COPY FILING.
007100*---------------------------------------------------------------*
007200 FD  PRINT-FILE
007300     RECORDING MODE IS F.
007400 01  PRINT-RECORD.
007500     05  PRINT-LINE              PIC X(132).
007600*---------------------------------------------------------------*
007700 WORKING-STORAGE SECTION.
007800*---------------------------------------------------------------*
007900 77  WS-TOTAL-FRIDAY-COUNT       PIC S9(07) COMP VALUE ZERO.
008000 77  WS-INSERTED-COUNT           PIC S9(07) COMP VALUE ZERO.
008100*---------------------------------------------------------------*
008200 01  WS-SWITCHES-MISC-FIELDS.
008300*---------------------------------------------------------------*
008400     05  COMPANY-FILE-STATUS         PIC X(02).
008500         88  COMPANY-FILE-OK                   VALUE '00'.
008600         88  COMPANY-EOF                         VALUE '10'.
008700     05  FILING-FILE-STATUS          PIC X(02).
008800         88  FILING-FILE-OK                     VALUE '00'.
008900         88  FILING-EOF                           VALUE '10'.
009000     05  FILLER                      PIC X(01) VALUE SPACE.
009100*---------------------------------------------------------------*
009200 01  WS-ELIGIBLE-FORM-LOAD       PIC X(60) VALUE
009300         '8-K       8-K/A     10-K      10-K/A    10-Q      10-Q/A    '.
009400*---------------------------------------------------------------*
009500 01  WS-ELIGIBLE-FORM-TABLE REDEFINES WS-ELIGIBLE-FORM-LOAD.
009600*---------------------------------------------------------------*
009700     05  EF-FORM-ENTRY               PIC X(10) OCCURS 6 TIMES
009800                                      INDEXED BY EF-NDX.
009900*---------------------------------------------------------------*
010000 01  WS-ALERT-WORK-FIELDS.
010100*---------------------------------------------------------------*
010150     05  EF-NDX-FOUND-SW             PIC X(01) VALUE 'N'.
010200     05  WS-FRI-DESCRIPTION          PIC X(60)
010300             VALUE 'Friday after-hours filing (US/Eastern)'.
010400     05  WS-FRI-DEDUPE-KEY           PIC X(40).
010500     05  FILLER                      PIC X(02) VALUE SPACE.
010600*---------------------------------------------------------------*
010700 01  IT-ISSUER-TOTALS-FIELDS.
010800*---------------------------------------------------------------*
010900     05  IT-TABLE-COUNT              PIC S9(05) COMP VALUE ZERO.
011000     05  FILLER                      PIC X(01) VALUE SPACE.
011100     05  IT-TABLE OCCURS 0 TO 5000 TIMES
011200                 DEPENDING ON IT-TABLE-COUNT
011300                 INDEXED BY IT-NDX.
011400         10  IT-CIK                   PIC 9(10).
011500         10  IT-FRIDAY-COUNT          PIC 9(05).
011600         10  IT-PICKED-SW             PIC X(01).
011700             88  IT-ALREADY-PICKED              VALUE 'Y'.
011800*---------------------------------------------------------------*
011900 01  WS-TOP10-WORK-FIELDS.
012000*---------------------------------------------------------------*
012100     05  WS-TOP10-RANK               PIC S9(02) COMP VALUE ZERO.
012200     05  WS-TOP10-MAX-COUNT          PIC 9(05) VALUE ZERO.
012300     05  WS-TOP10-MAX-NDX            PIC S9(05) COMP VALUE ZERO.
012400     05  FILLER                      PIC X(01) VALUE SPACE.
012500*---------------------------------------------------------------*
012600 01  WK-ALERT-LINKAGE.
012700*---------------------------------------------------------------*
012800     05  WK-ACCESSION-ID             PIC X(20).
012810     05  WK-ACCESSION-ID-R REDEFINES WK-ACCESSION-ID.
012820         10  WK-ACC-FILER-NO          PIC X(10).
012830         10  FILLER                   PIC X(01).
012840         10  WK-ACC-FILE-YEAR         PIC X(02).
012850         10  FILLER                   PIC X(01).
012860         10  WK-ACC-SEQUENCE-NO       PIC X(06).
012900     05  WK-CIK                      PIC 9(10).
013000     05  WK-ANOMALY-TYPE             PIC X(14).
013100     05  WK-SEVERITY-SCORE           PIC 9V99.
013200     05  WK-DESCRIPTION              PIC X(60).
013300     05  WK-DEDUPE-KEY               PIC X(40).
013400     05  WK-CREATED-DATE             PIC X(10).
013500     05  WK-INSERTED-SW              PIC X(01).
013600         88  WK-WAS-INSERTED                   VALUE 'Y'.
013700         88  WK-WAS-DUPLICATE                   VALUE 'N'.
013800     05  FILLER                      PIC X(01) VALUE SPACE.
013900*---------------------------------------------------------------*
014000 01  REPORT-LINES.
014100*---------------------------------------------------------------*
014200     05  NEXT-REPORT-LINE            PIC X(132).
014300*---------------------------------------------------------------*
014400     05  DETAIL-LINE-TOTALS.
014500         10  FILLER      PIC X(15) VALUE 'FRIDAY_BURYING:'.
014600         10  FILLER      PIC X(01) VALUE SPACE.
014700         10  FILLER      PIC X(06) VALUE 'total='.
014800         10  DLT-TOTAL                PIC ZZZZZZ9.
014900         10  FILLER      PIC X(02) VALUE ', '.
015000         10  FILLER      PIC X(09) VALUE 'inserted='.
015100         10  DLT-INSERTED             PIC ZZZZZZ9.
015200         10  FILLER      PIC X(56) VALUE SPACE.
015300*---------------------------------------------------------------*
015400     05  DETAIL-LINE-HEADING.
015500         10  FILLER      PIC X(43)
015600             VALUE 'Top companies by Friday after-hours count:'.
015700         10  FILLER      PIC X(89) VALUE SPACE.
015800*---------------------------------------------------------------*
015900     05  DETAIL-LINE-ISSUER.
016000         10  DLI-TICKER               PIC X(10).
016100         10  FILLER      PIC X(03) VALUE ' | '.
016200         10  DLI-NAME                 PIC X(40).
016300         10  FILLER      PIC X(03) VALUE ' | '.
016400         10  DLI-COUNT                PIC ZZZZ9.
016500         10  FILLER      PIC X(71) VALUE SPACE.
016600*---------------------------------------------------------------*
016700     05  HEADING-LINE-1.
016800         10  FILLER      PIC X(20)
016900                         VALUE 'FRIDAY-DETECTION RPT'.
017000         10  FILLER      PIC X(10) VALUE 'RUN DATE: '.
017100         10  HL1-RUN-DATE             PIC X(10).
017200         10  FILLER      PIC X(20) VALUE SPACE.
017300         10  FILLER      PIC X(06) VALUE 'PAGE: '.
017400         10  HL1-PAGE-NUM             PIC ZZZZ9.
017500         10  FILLER      PIC X(62) VALUE SPACE.
017600     COPY RPTCTL.
017700*===============================================================*
017800 PROCEDURE DIVISION.
017900*---------------------------------------------------------------*
018000 0000-MAIN-PROCESSING.
018100*---------------------------------------------------------------*
018150* SURV-0319 - MAINLINE RESTRUNG ON PERFORM...THRU RANGES TO MATCH
018160*    THE SHOP'S OLDER BATCH-STEP WIRING, SAME AS NTDET SURV-0319.
018200     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.
018300     PERFORM 1100-LOAD-COMPANY-TABLE THRU 1120-EXIT.
018400     PERFORM 2000-PROCESS-FILING-FILE THRU 2050-EXIT.
018700     PERFORM 4000-PRINT-DETECTOR-TOTALS THRU 4000-EXIT.
018800     PERFORM 5000-PRINT-TOP-ISSUERS THRU 5220-EXIT.
018900     PERFORM 3000-CLOSE-FILES THRU 3000-EXIT.
019000     GOBACK.
019100*---------------------------------------------------------------*
019200 1000-OPEN-FILES.
019300*---------------------------------------------------------------*
019400     OPEN INPUT  COMPANY-FILE
019500                 FILING-FILE
019600          EXTEND PRINT-FILE.
019700     MOVE FUNCTION CURRENT-DATE      TO RC-CURRENT-DATE-DATA.
019800     MOVE RC-CUR-YEAR                 TO RC-RD-YEAR.
019900     MOVE RC-CUR-MONTH                TO RC-RD-MONTH.
020000     MOVE RC-CUR-DAY                  TO RC-RD-DAY.
020050 1000-EXIT.
020060     EXIT.
020100*---------------------------------------------------------------*
020200 1100-LOAD-COMPANY-TABLE.
020300*---------------------------------------------------------------*
020400     PERFORM 1110-READ-COMPANY-FILE THRU 1110-EXIT.
020410 1105-LOAD-COMPANY-LOOP.
020420     IF COMPANY-EOF
020430         GO TO 1120-EXIT.
020440     PERFORM 1120-BUILD-COMPANY-TABLE THRU 1120-BUILD-EXIT.
020450     GO TO 1105-LOAD-COMPANY-LOOP.
020700*---------------------------------------------------------------*
020800 1110-READ-COMPANY-FILE.
020900*---------------------------------------------------------------*
021000     READ COMPANY-FILE
021100         AT END
021200             CONTINUE.
021250 1110-EXIT.
021260     EXIT.
021300*---------------------------------------------------------------*
021400 1120-BUILD-COMPANY-TABLE.
021500*---------------------------------------------------------------*
021600     ADD 1                           TO CO-TABLE-COUNT.
021700     SET CO-TABLE-NDX                TO CO-TABLE-COUNT.
021800     MOVE CO-CIK                     TO CT-CIK(CO-TABLE-NDX).
021900     MOVE CO-NAME                    TO CT-NAME(CO-TABLE-NDX).
022000     MOVE CO-TICKER                  TO CT-TICKER(CO-TABLE-NDX).
022100     MOVE CO-INDUSTRY                TO CT-INDUSTRY(CO-TABLE-NDX).
022200     PERFORM 1110-READ-COMPANY-FILE THRU 1110-EXIT.
022250 1120-BUILD-EXIT.
022260     EXIT.
022270 1120-EXIT.
022280     EXIT.
022300*---------------------------------------------------------------*
022400 2000-PROCESS-FILING-FILE.
022500*---------------------------------------------------------------*
022510     PERFORM 2050-READ-FILING-FILE THRU 2050-EXIT.
022520 2010-PROCESS-FILING-LOOP.
022530     IF FILING-EOF
022540         GO TO 2050-EXIT.
022600     PERFORM 2100-TEST-ELIGIBLE-FORM.
022700     IF EF-NDX-FOUND-SW = 'Y'
022800         AND FE-FILED-DOW = 5
022900         AND FE-FILED-HH >= 16
023000         ADD 1                       TO WS-TOTAL-FRIDAY-COUNT
023100         PERFORM 2200-BUILD-AND-WRITE-ALERT
023200         PERFORM 2300-ACCUMULATE-ISSUER-TOTALS.
023300     PERFORM 2050-READ-FILING-FILE THRU 2050-EXIT.
023350     GO TO 2010-PROCESS-FILING-LOOP.
023400*---------------------------------------------------------------*
023500 2050-READ-FILING-FILE.
023600*---------------------------------------------------------------*
023700     READ FILING-FILE
023800         AT END
023900             CONTINUE.
023950 2050-EXIT.
023960     EXIT.
024000*---------------------------------------------------------------*
024100 2100-TEST-ELIGIBLE-FORM.
024200*---------------------------------------------------------------*
024300     MOVE 'N'                        TO EF-NDX-FOUND-SW.
024400     SET EF-NDX                      TO 1.
024500     SEARCH EF-FORM-ENTRY
024600         AT END
024700             CONTINUE
024800         WHEN EF-FORM-ENTRY(EF-NDX) = FE-FILING-TYPE
024900             MOVE 'Y'                 TO EF-NDX-FOUND-SW.
025000*---------------------------------------------------------------*
025100 2200-BUILD-AND-WRITE-ALERT.
025200*---------------------------------------------------------------*
025300     STRING 'FRIDAY_BURYING:'         DELIMITED BY SIZE
025400            FE-ACCESSION-ID            DELIMITED BY SPACE
025500         INTO WS-FRI-DEDUPE-KEY.
025600     MOVE FE-ACCESSION-ID            TO WK-ACCESSION-ID.
025700     MOVE FE-CIK                     TO WK-CIK.
025800     MOVE 'FRIDAY_BURYING'           TO WK-ANOMALY-TYPE.
025900     MOVE 0.65                       TO WK-SEVERITY-SCORE.
026000     MOVE WS-FRI-DESCRIPTION         TO WK-DESCRIPTION.
026100     MOVE WS-FRI-DEDUPE-KEY          TO WK-DEDUPE-KEY.
026200     MOVE RC-RUN-DATE-YMD            TO WK-CREATED-DATE.
026300     CALL 'ALRTWTR' USING WK-ALERT-LINKAGE.
026400     IF WK-WAS-INSERTED
026500         ADD 1                       TO WS-INSERTED-COUNT.
026600*---------------------------------------------------------------*
026700 2300-ACCUMULATE-ISSUER-TOTALS.
026800*---------------------------------------------------------------*
026900     SET IT-NDX                      TO 1.
027000     SEARCH IT-TABLE
027100         AT END
027200             ADD 1                     TO IT-TABLE-COUNT
027300             SET IT-NDX                TO IT-TABLE-COUNT
027400             MOVE FE-CIK               TO IT-CIK(IT-NDX)
027500             MOVE 1                    TO IT-FRIDAY-COUNT(IT-NDX)
027600             MOVE 'N'                  TO IT-PICKED-SW(IT-NDX)
027700         WHEN IT-CIK(IT-NDX) = FE-CIK
027800             ADD 1                     TO IT-FRIDAY-COUNT(IT-NDX).
027900*---------------------------------------------------------------*
028000 3000-CLOSE-FILES.
028100*---------------------------------------------------------------*
028200     CLOSE COMPANY-FILE
028300           FILING-FILE
028400           PRINT-FILE.
028450 3000-EXIT.
028460     EXIT.
028500*---------------------------------------------------------------*
028600 4000-PRINT-DETECTOR-TOTALS.
028700*---------------------------------------------------------------*
028800     MOVE WS-TOTAL-FRIDAY-COUNT      TO DLT-TOTAL.
028900     MOVE WS-INSERTED-COUNT          TO DLT-INSERTED.
029000     MOVE DETAIL-LINE-TOTALS         TO NEXT-REPORT-LINE.
029100     PERFORM 9000-PRINT-REPORT-LINE.
029150 4000-EXIT.
029160     EXIT.
029200*---------------------------------------------------------------*
029300 5000-PRINT-TOP-ISSUERS.
029400*---------------------------------------------------------------*
029500     MOVE DETAIL-LINE-HEADING        TO NEXT-REPORT-LINE.
029600     PERFORM 9000-PRINT-REPORT-LINE.
029700     MOVE ZERO                       TO WS-TOP10-RANK.
029710 5005-TOP-ISSUER-LOOP.
029720     IF WS-TOP10-RANK = 10
029730            OR WS-TOP10-RANK = IT-TABLE-COUNT
029740         GO TO 5220-EXIT.
029800     PERFORM 5100-SELECT-AND-PRINT-NEXT THRU 5200-EXIT.
029950     GO TO 5005-TOP-ISSUER-LOOP.
030100*---------------------------------------------------------------*
030200 5100-SELECT-AND-PRINT-NEXT.
030300*---------------------------------------------------------------*
030400     PERFORM 5110-FIND-NEXT-HIGHEST.
030500     IF WS-TOP10-MAX-NDX > 0
030600         ADD 1                       TO WS-TOP10-RANK
030700         SET IT-NDX                  TO WS-TOP10-MAX-NDX
030800         MOVE 'Y'                    TO IT-PICKED-SW(IT-NDX)
030900         PERFORM 5200-PRINT-ISSUER-LINE
031000     ELSE
031100         MOVE 10                     TO WS-TOP10-RANK.
031200*---------------------------------------------------------------*
031300 5110-FIND-NEXT-HIGHEST.
031400*---------------------------------------------------------------*
031500     MOVE ZERO                       TO WS-TOP10-MAX-COUNT.
031600     MOVE ZERO                       TO WS-TOP10-MAX-NDX.
031700     PERFORM 5120-SCAN-TABLE-ENTRY
031800         VARYING IT-NDX FROM 1 BY 1
031900         UNTIL IT-NDX > IT-TABLE-COUNT.
032000*---------------------------------------------------------------*
032100 5120-SCAN-TABLE-ENTRY.
032200*---------------------------------------------------------------*
032300     IF IT-PICKED-SW(IT-NDX) NOT = 'Y'
032400        AND IT-FRIDAY-COUNT(IT-NDX) > WS-TOP10-MAX-COUNT
032500         MOVE IT-FRIDAY-COUNT(IT-NDX) TO WS-TOP10-MAX-COUNT
032600         SET WS-TOP10-MAX-NDX         TO IT-NDX.
032700*---------------------------------------------------------------*
032800 5200-PRINT-ISSUER-LINE.
032900*---------------------------------------------------------------*
033000     SET IT-NDX                      TO WS-TOP10-MAX-NDX.
033100     PERFORM 5210-LOOKUP-COMPANY-FOR-PRINT THRU 5220-EXIT.
033200     MOVE IT-FRIDAY-COUNT(IT-NDX)    TO DLI-COUNT.
033300     MOVE DETAIL-LINE-ISSUER         TO NEXT-REPORT-LINE.
033400     PERFORM 9000-PRINT-REPORT-LINE.
033450 5200-EXIT.
033460     EXIT.
033500*---------------------------------------------------------------*
033600 5210-LOOKUP-COMPANY-FOR-PRINT.
033700*---------------------------------------------------------------*
033800     MOVE 'N/A'                      TO DLI-TICKER.
033900     MOVE 'Unknown'                  TO DLI-NAME.
034000     SET CO-TABLE-NDX                TO 1.
034100     SEARCH CO-COMPANY-TABLE
034200         AT END
034300             CONTINUE
034400         WHEN CT-CIK(CO-TABLE-NDX) = IT-CIK(IT-NDX)
034500             PERFORM 5220-MOVE-COMPANY-DISPLAY-FIELDS.
034600*---------------------------------------------------------------*
034700 5220-MOVE-COMPANY-DISPLAY-FIELDS.
034800*---------------------------------------------------------------*
034900     IF CT-TICKER(CO-TABLE-NDX) NOT = SPACE
035000         MOVE CT-TICKER(CO-TABLE-NDX) TO DLI-TICKER.
035100     IF CT-NAME(CO-TABLE-NDX) NOT = SPACE
035200         MOVE CT-NAME(CO-TABLE-NDX)   TO DLI-NAME.
035250 5220-EXIT.
035260     EXIT.
035300*---------------------------------------------------------------*
035400 9000-PRINT-REPORT-LINE.
035500*---------------------------------------------------------------*
035600     IF RC-LINE-COUNT GREATER THAN RC-LINES-ON-PAGE
035700         PERFORM 9100-PRINT-HEADING-LINES.
035800     MOVE NEXT-REPORT-LINE            TO PRINT-LINE.
035900     PERFORM 9120-WRITE-PRINT-LINE.
036000*---------------------------------------------------------------*
036100 9100-PRINT-HEADING-LINES.
036200*---------------------------------------------------------------*
036300     MOVE RC-PAGE-COUNT               TO HL1-PAGE-NUM.
036400     MOVE RC-RUN-DATE-YMD             TO HL1-RUN-DATE.
036500     MOVE HEADING-LINE-1              TO PRINT-LINE.
036600     PERFORM 9110-WRITE-TOP-OF-PAGE.
036700     ADD 1                            TO RC-PAGE-COUNT.
036800     MOVE 6                           TO RC-LINE-COUNT.
036900*---------------------------------------------------------------*
037000 9110-WRITE-TOP-OF-PAGE.
037100*---------------------------------------------------------------*
037200     WRITE PRINT-RECORD
037300         AFTER ADVANCING TOP-OF-FORM.
037400     MOVE SPACE                       TO PRINT-LINE.
037500*---------------------------------------------------------------*
037600 9120-WRITE-PRINT-LINE.
037700*---------------------------------------------------------------*
037800     WRITE PRINT-RECORD
037900         AFTER ADVANCING RC-LINE-SPACEING.
038000     ADD RC-LINE-SPACEING             TO RC-LINE-COUNT.
038100     MOVE 1                           TO RC-LINE-SPACEING.
038200     MOVE SPACE                       TO PRINT-LINE.
