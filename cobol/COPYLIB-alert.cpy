000100******************************************************************
000200*                                                                *
000300*   COPYLIB:  ALERT                                              *
000400*   CARRIES:  AL-ALERT-RECORD    -  ALERT FILE RECORD LAYOUT      *
000500*             AL-ALERT-KEY-R     -  ALTERNATE-KEY REDEFINE ON     *
000600*                                   THE DEDUPE KEY               *
000700*                                                                *
000800*   NOTE - THE CALL LINKAGE BLOCK PASSED TO ALRTWTR AND THE       *
000900*          DETECTORS' REPORT EDIT LINE ARE NOT IN THIS COPYBOOK - *
001000*          EACH PROGRAM THAT NEEDS THEM CARRIES ITS OWN COPY SO   *
001100*          THE FD ON THIS FILE STAYS A SINGLE RECORD LAYOUT.      *
001200*                                                                *
001300*   MAINTENENCE LOG                                               *
001400*   DATE      PROGRAMMER      REQUEST     DESCRIPTION             *
001500*   --------- --------------  ----------  -----------------------*
001600*   08/14/99  J HALVERSON     SURV-0071   ORIGINAL COPYBOOK WHEN  *
001700*                             THE ALERT FILE WAS SPLIT OFF THE    *
001800*                             OLD EXCEPTION-REPORT DECK.          *
001900*   06/03/04  R OKONKWO       SURV-0128   ADDED AL-DEDUPE-KEY AND *
002000*                             MADE IT THE ALTERNATE RECORD KEY ON *
002100*                             THE VSAM CLUSTER SO ALRTWTR CAN DO  *
002200*                             AN INSERT-OR-IGNORE WITH ONE READ.  *
002300*   09/19/11  T ANNUNZIATA    SURV-0191   ADDED THE 88-LEVELS FOR *
002400*                             ANOMALY TYPE AND STATUS - TOO MANY  *
002500*                             LITERAL COMPARES SCATTERED THROUGH  *
002600*                             THE THREE DETECTORS.                *
002700******************************************************************
002800*---------------------------------------------------------------*
002900 01  AL-ALERT-RECORD.
003000*---------------------------------------------------------------*
003100     05  AL-ALERT-ID                 PIC 9(09).
003200     05  AL-ACCESSION-ID             PIC X(20).
003300     05  AL-ANOMALY-TYPE             PIC X(14).
003400         88  AL-IS-NT-FILING                  VALUE 'NT_FILING'.
003500         88  AL-IS-FRIDAY-BURYING              VALUE
003600                 'FRIDAY_BURYING'.
003700         88  AL-IS-8K-SPIKE                    VALUE '8K_SPIKE'.
003800     05  AL-SEVERITY-SCORE           PIC 9V99.
003900     05  AL-DESCRIPTION              PIC X(60).
004000     05  AL-STATUS                   PIC X(10).
004100         88  AL-STATUS-OPEN                     VALUE 'OPEN'.
004200     05  AL-DEDUPE-KEY               PIC X(40).
004300     05  AL-CREATED-DATE             PIC X(10).
004400     05  FILLER                      PIC X(02) VALUE SPACE.
004500*---------------------------------------------------------------*
004600 01  AL-ALERT-KEY-R REDEFINES AL-ALERT-RECORD.
004700*---------------------------------------------------------------*
004800     05  FILLER                      PIC X(63).
004900     05  AK-DEDUPE-KEY                PIC X(40).
005000     05  FILLER                      PIC X(12).
005100*---------------------------------------------------------------*
