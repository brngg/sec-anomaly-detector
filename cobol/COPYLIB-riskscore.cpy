000100******************************************************************
000200*                                                                *
000300*   COPYLIB:  RISKSCORE                                          *
000400*   CARRIES:  SS-RISKSCORE-RECORD  -  ISSUER-RISK-SCORE FILE      *
000500*                                     RECORD, KEYED BY            *
000600*                                     CIK+AS-OF-DATE+MODEL-VER    *
000700*                                                                *
000800*   MAINTENENCE LOG                                               *
000900*   DATE      PROGRAMMER      REQUEST     DESCRIPTION             *
001000*   --------- --------------  ----------  -----------------------*
001100*   02/27/17  T ANNUNZIATA    SURV-0247   ORIGINAL LAYOUT, CARRIED*
001200*                             IN COPYLIB-SNAPSCO ALONG WITH THE   *
001300*                             SNAPSHOT RECORD.                    *
001400*   11/05/19  T ANNUNZIATA    SURV-0268   ADDED SR-TOP-SIGNAL AND *
001500*                             THE THREE 88-LEVELS UNDER IT - RISK *
001600*                             COMMITTEE WANTED TO SEE WHICH       *
001700*                             DETECTOR IS DRIVING THE SCORE.      *
001800*   06/18/22  D PETROSKY      SURV-0301   SPLIT OUT OF SNAPSCO    *
001900*                             INTO ITS OWN COPYBOOK SO THE        *
002000*                             RISKSCORE-FILE FD DOES NOT DRAG IN  *
002100*                             THE SNAPSHOT RECORD WITH IT.  ALSO  *
002200*                             WIDENED SR-MODEL-VERSION TO X(20)   *
002300*                             TO MATCH THE NEW MODEL-VERSION      *
002400*                             CONSTANT - OLD LAYOUT ONLY ALLOWED  *
002500*                             TEN BYTES.                          *
002600******************************************************************
002700*---------------------------------------------------------------*
002800 01  SS-RISKSCORE-RECORD.
002900*---------------------------------------------------------------*
003000     05  SS-RISKSCORE-KEY.
003100         10  SR-CIK                   PIC 9(10).
003200         10  SR-AS-OF-DATE            PIC X(10).
003300         10  SR-MODEL-VERSION         PIC X(20).
003400     05  SR-RISK-SCORE               PIC 9V9(04).
003500     05  SR-RISK-RANK                PIC 9(05).
003600     05  SR-PERCENTILE               PIC 9V9(04).
003700     05  SR-SCORE-30D                PIC 9V9(04).
003800     05  SR-SCORE-90D                PIC 9V9(04).
003900     05  SR-SOURCE-ALERTS-90D        PIC 9(05).
004000     05  SR-TOP-SIGNAL               PIC X(14).
004100         88  SR-TOP-IS-NT                      VALUE 'NT_FILING'.
004200         88  SR-TOP-IS-FRIDAY                   VALUE
004300                 'FRIDAY_BURYING'.
004400         88  SR-TOP-IS-SPIKE                    VALUE '8K_SPIKE'.
004500     05  FILLER                      PIC X(05) VALUE SPACE.
004600*---------------------------------------------------------------*
004700 01  SS-RISKSCORE-RECORD-R2 REDEFINES SS-RISKSCORE-RECORD.
004800*---------------------------------------------------------------*
004900     05  FILLER                      PIC X(40).
005000     05  SR-STAT-BLOCK-R2.
005100         10  SR-STAT-GROUP-R2         PIC 9V9(04) OCCURS 4 TIMES.
005200     05  FILLER                      PIC X(24).
005300*---------------------------------------------------------------*
