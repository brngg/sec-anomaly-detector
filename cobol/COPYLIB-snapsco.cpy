000100******************************************************************
000200*                                                                *
000300*   COPYLIB:  SNAPSCO                                            *
000400*   CARRIES:  SS-SNAPSHOT-RECORD   -  FEATURE-SNAPSHOT FILE       *
000500*                                     RECORD, KEYED BY            *
000600*                                     CIK+AS-OF-DATE+LOOKBACK     *
000700*                                                                *
000800*   MAINTENENCE LOG                                               *
000900*   DATE      PROGRAMMER      REQUEST     DESCRIPTION             *
001000*   --------- --------------  ----------  -----------------------*
001100*   02/27/17  T ANNUNZIATA    SURV-0247   ORIGINAL COPYBOOK WHEN  *
001200*                             RISKSCR WAS SPLIT OUT OF THE OLD    *
001300*                             END-OF-DAY EXCEPTION SUMMARY JOB.   *
001400*                             LAID OUT IN THE SAME STYLE AS THE   *
001500*                             COMPANY/FILING/ALERT COPYBOOKS.     *
001600*   06/18/22  D PETROSKY      SURV-0301   SPLIT THE OLD RISK-     *
001700*                             SCORE RECORD OUT INTO ITS OWN       *
001800*                             RISKSCORE COPYBOOK - HAVING TWO     *
001900*                             DIFFERENT FILES' RECORDS IN ONE     *
002000*                             COPY TEXT WAS CONFUSING THE NEW     *
002100*                             PEOPLE WHEN THEY WENT TO CODE THE   *
002200*                             FD FOR THE SCORE FILE.              *
002300******************************************************************
002400*---------------------------------------------------------------*
002500 01  SS-SNAPSHOT-RECORD.
002600*---------------------------------------------------------------*
002700     05  SS-SNAPSHOT-KEY.
002800         10  SS-CIK                   PIC 9(10).
002900         10  SS-AS-OF-DATE            PIC X(10).
003000         10  SS-LOOKBACK-DAYS         PIC 9(03).
003100     05  SS-TOTAL-ALERTS             PIC 9(05).
003200     05  SS-NT-COUNT                 PIC 9(05).
003300     05  SS-FRIDAY-COUNT             PIC 9(05).
003400     05  SS-SPIKE-COUNT              PIC 9(05).
003500     05  SS-NT-WEIGHTED-SEV          PIC 9(03)V9(04).
003600     05  SS-FRIDAY-WEIGHTED-SEV      PIC 9(03)V9(04).
003700     05  SS-SPIKE-WEIGHTED-SEV       PIC 9(03)V9(04).
003800     05  SS-NT-COMPONENT             PIC 9V9(04).
003900     05  SS-FRIDAY-COMPONENT         PIC 9V9(04).
004000     05  SS-SPIKE-COMPONENT          PIC 9V9(04).
004100     05  SS-WINDOW-SCORE             PIC 9V9(04).
004200     05  FILLER                      PIC X(04) VALUE SPACE.
004300*---------------------------------------------------------------*
004400 01  SS-SNAPSHOT-RECORD-R2 REDEFINES SS-SNAPSHOT-RECORD.
004500*---------------------------------------------------------------*
004600     05  FILLER                      PIC X(23).
004700     05  SS-COMPONENT-BLOCK-R2.
004800         10  SS-COUNT-GROUP-R2        PIC 9(05) OCCURS 4 TIMES.
004900     05  FILLER                      PIC X(49).
005000*---------------------------------------------------------------*
