000100*****************************************************************
000200* PROGRAM NAME:    NTDET
000300* ORIGINAL AUTHOR: J HALVERSON
000400*
000500* MAINTENENCE LOG
000600* DATE      PROGRAMMER      REQUEST     DESCRIPTION
000700* --------- --------------  ----------  -----------------------
000800* 06/02/97  J HALVERSON     SURV-0023   ORIGINAL PROGRAM - SCANS
000900*                           THE FILING-EVENT EXTRACT FOR NT FORMS
001000*                           AND WRITES A FLAT 0.70 SEVERITY ALERT
001100*                           FOR EACH ONE, WITH A TOP-10 BY-ISSUER
001200*                           COUNT REPORT AT THE END OF THE RUN.
001300* 02/09/99  J HALVERSON     SURV-0065   Y2K - VERIFIED FE-FILED-
001400*                           DATE ARRIVES WITH A FOUR-DIGIT YEAR
001500*                           FROM THE EXTRACT. NO CODE CHANGE WAS
001600*                           REQUIRED IN THIS PROGRAM.
001700* 11/20/06  R OKONKWO       SURV-0152   REPLACED THE FLAT 0.70
001800*                           SEVERITY WITH A TABLE LOOKUP BY EXACT
001900*                           FORM TYPE (NT 10-K AND NT 20-F SCORE
002000*                           HIGHER THAN NT 10-Q NOW) AND SWITCHED
002100*                           THE TOP-10 REPORT TO LOAD THE NEW
002200*                           CO-COMPANY-TABLE INSTEAD OF CALLING
002300*                           THE OLD ISSUER-LOOKUP SUBROUTINE FOR
002400*                           EVERY LINE.
002500* 10/05/09  T ANNUNZIATA    SURV-0179   CHANGED THE ISSUER TOTALS
002600*                           TABLE TO OCCURS ... DEPENDING ON SO WE
002700*                           QUIT BLOWING THE OLD FIXED 500-ISSUER
002800*                           LIMIT EVERY TIME THE UNIVERSE GREW.
002900* 03/08/16  T ANNUNZIATA    SURV-0234   ALERT CALL LINKAGE REWORKED
003000*                           TO MATCH ALRTWTR SURV-0233 - THIS
003100*                           PROGRAM NOW BUILDS AND PASSES THE SAME
003200*                           LINKAGE SHAPE THE OTHER TWO DETECTORS
003300*                           USE SO ALL THREE STAY IN STEP.
003400* 06/20/22  D PETROSKY      SURV-0302   ADDED SURV-NT-DEBUG-SW ON
003500*                           UPSI-1 SO WE CAN DISPLAY EACH ALERT AS
003600*                           IT IS BUILT WITHOUT RECOMPILING DURING
003700*                           THE QUARTERLY AUDIT.
003710* 03/14/24  T ANNUNZIATA    SURV-0319   MAINLINE, THE COMPANY-TABLE
003720*                           LOAD, THE FILING-FILE LOOP AND THE
003730*                           TOP-10 LOOP RESTRUNG ON PERFORM...THRU
003740*                           RANGES WITH GO TO ON END-OF-FILE - AN
003750*                           AUDITOR FLAGGED THE STRUCTURED PERFORMS
003760*                           AS OUT OF STEP WITH THE REST OF THE
003770*                           OVERNIGHT SUITE.
003800*****************************************************************
003900 IDENTIFICATION DIVISION.
004000*---------------------------------------------------------------*
004100 PROGRAM-ID.     NTDET.
004200 AUTHOR.         J HALVERSON.
004300 INSTALLATION.   SURVEILLANCE SYSTEMS GROUP.
004400 DATE-WRITTEN.   06/02/1997.
004500 DATE-COMPILED.
004600 SECURITY.       NON-CONFIDENTIAL.
004700*===============================================================*
004800 ENVIRONMENT DIVISION.
004900*---------------------------------------------------------------*
005000 CONFIGURATION SECTION.
005100*---------------------------------------------------------------*
005200 SOURCE-COMPUTER. IBM-3096.
005300 OBJECT-COMPUTER. IBM-3096.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     UPSI-1 IS SURV-NT-DEBUG-SW
005700     CLASS SURV-ALPHA-CLASS IS 'A' THRU 'Z'.
005800*---------------------------------------------------------------*
005900 INPUT-OUTPUT SECTION.
006000*---------------------------------------------------------------*
006100 FILE-CONTROL.
006200     SELECT COMPANY-FILE ASSIGN TO COMPANYDD
006300       FILE STATUS  IS COMPANY-FILE-STATUS.
006400     SELECT FILING-FILE  ASSIGN TO FILINGDD
006500       FILE STATUS  IS FILING-FILE-STATUS.
006600     SELECT PRINT-FILE   ASSIGN TO UT-S-RUNRPT.
006700*===============================================================*
006800 DATA DIVISION.
006900*---------------------------------------------------------------*
007000 FILE SECTION.
007100*---------------------------------------------------------------*
007200 FD  COMPANY-FILE
007300     RECORDING MODE IS F.
007400     COPY COMPANY.
007500*---------------------------------------------------------------*
007600 FD  FILING-FILE
007700     RECORDING MODE IS F.
007800     COPY FILING.
007900*---------------------------------------------------------------*
008000 FD  PRINT-FILE
008100     RECORDING MODE IS F.
008200 01  PRINT-RECORD.
008300     05  PRINT-LINE              PIC X(132).
008400*---------------------------------------------------------------*
008500 WORKING-STORAGE SECTION.
008600*---------------------------------------------------------------*
008700 77  WS-TOTAL-NT-COUNT           PIC S9(07) COMP VALUE ZERO.
008800 77  WS-INSERTED-COUNT           PIC S9(07) COMP VALUE ZERO.
008900*---------------------------------------------------------------*
009000 01  WS-SWITCHES-MISC-FIELDS.
009100*---------------------------------------------------------------*
009200     05  COMPANY-FILE-STATUS         PIC X(02).
009300         88  COMPANY-FILE-OK                   VALUE '00'.
009400         88  COMPANY-EOF                         VALUE '10'.
009500     05  FILING-FILE-STATUS          PIC X(02).
009600         88  FILING-FILE-OK                     VALUE '00'.
009700         88  FILING-EOF                           VALUE '10'.
009800     05  FILLER                      PIC X(01) VALUE SPACE.
009900*---------------------------------------------------------------*
010000 01  WS-NT-SEVERITY-LOAD         PIC X(52) VALUE
010100         'NT 10-K   090NT 20-F   090NT 10-Q   075NT-NCSR   065'.
010200*---------------------------------------------------------------*
010300 01  WS-NT-SEVERITY-TABLE REDEFINES WS-NT-SEVERITY-LOAD.
010400*---------------------------------------------------------------*
010500     05  NT-SEV-ENTRY OCCURS 4 TIMES
010600                      INDEXED BY NT-SEV-NDX.
010700         10  NT-SEV-FORM             PIC X(10).
010800         10  NT-SEV-SCORE            PIC 9V99.
010900*---------------------------------------------------------------*
011000 01  WS-ALERT-WORK-FIELDS.
011100*---------------------------------------------------------------*
011200     05  WS-NT-SEVERITY              PIC 9V99 VALUE ZERO.
011300     05  WS-NT-DESCRIPTION           PIC X(60).
011400     05  WS-NT-DEDUPE-KEY            PIC X(40).
011410     05  WS-NT-DEDUPE-KEY-R REDEFINES WS-NT-DEDUPE-KEY.
011420         10  WS-NTDK-PREFIX           PIC X(10).
011430         10  WS-NTDK-ACCESSION        PIC X(20).
011440         10  FILLER                   PIC X(10).
011500     05  FILLER                      PIC X(02) VALUE SPACE.
011600*---------------------------------------------------------------*
011700 01  IT-ISSUER-TOTALS-FIELDS.
011800*---------------------------------------------------------------*
011900     05  IT-TABLE-COUNT              PIC S9(05) COMP VALUE ZERO.
012000     05  FILLER                      PIC X(01) VALUE SPACE.
012100     05  IT-TABLE OCCURS 0 TO 5000 TIMES
012200                 DEPENDING ON IT-TABLE-COUNT
012300                 INDEXED BY IT-NDX.
012400         10  IT-CIK                   PIC 9(10).
012500         10  IT-NT-COUNT              PIC 9(05).
012600         10  IT-PICKED-SW             PIC X(01).
012700             88  IT-ALREADY-PICKED              VALUE 'Y'.
012800*---------------------------------------------------------------*
012900 01  WS-TOP10-WORK-FIELDS.
013000*---------------------------------------------------------------*
013100     05  WS-TOP10-RANK               PIC S9(02) COMP VALUE ZERO.
013200     05  WS-TOP10-MAX-COUNT          PIC 9(05) VALUE ZERO.
013300     05  WS-TOP10-MAX-NDX            PIC S9(05) COMP VALUE ZERO.
013400     05  FILLER                      PIC X(01) VALUE SPACE.
013500*---------------------------------------------------------------*
013600 01  WK-ALERT-LINKAGE.
013700*---------------------------------------------------------------*
013800     05  WK-ACCESSION-ID             PIC X(20).
013900     05  WK-CIK                      PIC 9(10).
014000     05  WK-ANOMALY-TYPE             PIC X(14).
014100     05  WK-SEVERITY-SCORE           PIC 9V99.
014200     05  WK-DESCRIPTION              PIC X(60).
014300     05  WK-DEDUPE-KEY               PIC X(40).
014400     05  WK-CREATED-DATE             PIC X(10).
014500     05  WK-INSERTED-SW              PIC X(01).
014600         88  WK-WAS-INSERTED                   VALUE 'Y'.
014700         88  WK-WAS-DUPLICATE                   VALUE 'N'.
014800     05  FILLER                      PIC X(01) VALUE SPACE.
014810*---------------------------------------------------------------*
014820*    SURV-0302 - ACCESSION-NUMBER COMPONENT VIEW, USED BY THE
014830*    UPSI-1 DEBUG DISPLAY SO THE FILER SEQUENCE PORTION SHOWS
014840*    UP WITHOUT RE-PARSING THE WHOLE STRING EVERY TIME.
014850 01  WK-ACCESSION-ID-R REDEFINES WK-ACCESSION-ID.
014860     05  WK-ACC-FILER-NO             PIC X(10).
014870     05  FILLER                      PIC X(01).
014880     05  WK-ACC-FILE-YEAR            PIC X(02).
014890     05  FILLER                      PIC X(01).
014900     05  WK-ACC-SEQUENCE-NO          PIC X(06).
014910*---------------------------------------------------------------*
015000 01  REPORT-LINES.
015100*---------------------------------------------------------------*
015200     05  NEXT-REPORT-LINE            PIC X(132).
015300*---------------------------------------------------------------*
015400     05  DETAIL-LINE-TOTALS.
015500         10  FILLER      PIC X(10) VALUE 'NT_FILING:'.
015600         10  FILLER      PIC X(01) VALUE SPACE.
015700         10  FILLER      PIC X(06) VALUE 'total='.
015800         10  DLT-TOTAL                PIC ZZZZZZ9.
015900         10  FILLER      PIC X(02) VALUE ', '.
016000         10  FILLER      PIC X(09) VALUE 'inserted='.
016100         10  DLT-INSERTED             PIC ZZZZZZ9.
016200         10  FILLER      PIC X(61) VALUE SPACE.
016300*---------------------------------------------------------------*
016400     05  DETAIL-LINE-HEADING.
016500         10  FILLER      PIC X(34)
016600                 VALUE 'Top companies by NT filing count:'.
016700         10  FILLER      PIC X(98) VALUE SPACE.
016800*---------------------------------------------------------------*
016900     05  DETAIL-LINE-ISSUER.
017000         10  DLI-TICKER               PIC X(10).
017100         10  FILLER      PIC X(03) VALUE ' | '.
017200         10  DLI-NAME                 PIC X(40).
017300         10  FILLER      PIC X(03) VALUE ' | '.
017400         10  DLI-COUNT                PIC ZZZZ9.
017500         10  FILLER      PIC X(71) VALUE SPACE.
017600*---------------------------------------------------------------*
017700     05  HEADING-LINE-1.
017800         10  FILLER      PIC X(20) VALUE 'NT-DETECTION REPORT '.
017900         10  FILLER      PIC X(10) VALUE 'RUN DATE: '.
018000         10  HL1-RUN-DATE             PIC X(10).
018100         10  FILLER      PIC X(20) VALUE SPACE.
018200         10  FILLER      PIC X(06) VALUE 'PAGE: '.
018300         10  HL1-PAGE-NUM             PIC ZZZZ9.
018400         10  FILLER      PIC X(62) VALUE SPACE.
018500     COPY RPTCTL.
018600*===============================================================*
018700 PROCEDURE DIVISION.
018800*---------------------------------------------------------------*
018900 0000-MAIN-PROCESSING.
019000*---------------------------------------------------------------*
019100* SURV-0319 - MAINLINE RESTRUNG ON PERFORM...THRU RANGES SO IT
019200*    READS THE WAY THE REST OF THE SHOP'S LEGACY BATCH STEPS DO.
019300     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.
019400     PERFORM 1100-LOAD-COMPANY-TABLE THRU 1120-EXIT.
019500     PERFORM 2000-PROCESS-FILING-FILE THRU 2050-EXIT.
019600     PERFORM 4000-PRINT-DETECTOR-TOTALS THRU 4000-EXIT.
019700     PERFORM 5000-PRINT-TOP-ISSUERS THRU 5220-EXIT.
019800     PERFORM 3000-CLOSE-FILES THRU 3000-EXIT.
019900     GOBACK.
020000*---------------------------------------------------------------*
020100 1000-OPEN-FILES.
020200*---------------------------------------------------------------*
020300     OPEN INPUT  COMPANY-FILE
020400                 FILING-FILE
020500          EXTEND PRINT-FILE.
020600     MOVE FUNCTION CURRENT-DATE      TO RC-CURRENT-DATE-DATA.
020700     MOVE RC-CUR-YEAR                 TO RC-RD-YEAR.
020800     MOVE RC-CUR-MONTH                TO RC-RD-MONTH.
020900     MOVE RC-CUR-DAY                  TO RC-RD-DAY.
021000 1000-EXIT.
021010     EXIT.
021020*---------------------------------------------------------------*
021100 1100-LOAD-COMPANY-TABLE.
021200*---------------------------------------------------------------*
021300     PERFORM 1110-READ-COMPANY-FILE THRU 1110-EXIT.
021310 1105-LOAD-COMPANY-LOOP.
021320     IF COMPANY-EOF
021330         GO TO 1120-EXIT.
021340     PERFORM 1120-BUILD-COMPANY-TABLE THRU 1120-BUILD-EXIT.
021350     GO TO 1105-LOAD-COMPANY-LOOP.
021400*---------------------------------------------------------------*
021700 1110-READ-COMPANY-FILE.
021800*---------------------------------------------------------------*
021900     READ COMPANY-FILE
022000         AT END
022100             CONTINUE.
022150 1110-EXIT.
022160     EXIT.
022200*---------------------------------------------------------------*
022300 1120-BUILD-COMPANY-TABLE.
022400*---------------------------------------------------------------*
022500     ADD 1                           TO CO-TABLE-COUNT.
022600     SET CO-TABLE-NDX                TO CO-TABLE-COUNT.
022700     MOVE CO-CIK                     TO CT-CIK(CO-TABLE-NDX).
022800     MOVE CO-NAME                    TO CT-NAME(CO-TABLE-NDX).
022900     MOVE CO-TICKER                  TO CT-TICKER(CO-TABLE-NDX).
023000     MOVE CO-INDUSTRY                TO CT-INDUSTRY(CO-TABLE-NDX).
023100     PERFORM 1110-READ-COMPANY-FILE THRU 1110-EXIT.
023150 1120-BUILD-EXIT.
023160     EXIT.
023170 1120-EXIT.
023180     EXIT.
023200*---------------------------------------------------------------*
023300 2000-PROCESS-FILING-FILE.
023400*---------------------------------------------------------------*
023410     PERFORM 2050-READ-FILING-FILE THRU 2050-EXIT.
023420 2010-PROCESS-FILING-LOOP.
023430     IF FILING-EOF
023440         GO TO 2050-EXIT.
023500     IF FE-FILING-TYPE(1:3) = 'NT '
023600         ADD 1                       TO WS-TOTAL-NT-COUNT
023700         PERFORM 2100-SCORE-NT-SEVERITY
023800         PERFORM 2200-BUILD-AND-WRITE-ALERT
023900         PERFORM 2300-ACCUMULATE-ISSUER-TOTALS.
024000     PERFORM 2050-READ-FILING-FILE THRU 2050-EXIT.
024050     GO TO 2010-PROCESS-FILING-LOOP.
024100*---------------------------------------------------------------*
024200 2050-READ-FILING-FILE.
024300*---------------------------------------------------------------*
024400     READ FILING-FILE
024500         AT END
024600             CONTINUE.
024650 2050-EXIT.
024660     EXIT.
024700*---------------------------------------------------------------*
024800 2100-SCORE-NT-SEVERITY.
024900*---------------------------------------------------------------*
025000     SET NT-SEV-NDX                  TO 1.
025100     SEARCH NT-SEV-ENTRY
025200         AT END
025300             MOVE 0.70                TO WS-NT-SEVERITY
025400         WHEN NT-SEV-FORM(NT-SEV-NDX) = FE-FILING-TYPE
025500             MOVE NT-SEV-SCORE(NT-SEV-NDX) TO WS-NT-SEVERITY.
025600     STRING FE-FILING-TYPE            DELIMITED BY SIZE
025700            ' non-timely filing notice' DELIMITED BY SIZE
025800         INTO WS-NT-DESCRIPTION.
025900     STRING 'NT_FILING:'              DELIMITED BY SIZE
026000            FE-ACCESSION-ID            DELIMITED BY SPACE
026100         INTO WS-NT-DEDUPE-KEY.
026200*---------------------------------------------------------------*
026300 2200-BUILD-AND-WRITE-ALERT.
026400*---------------------------------------------------------------*
026500     MOVE FE-ACCESSION-ID            TO WK-ACCESSION-ID.
026600     MOVE FE-CIK                     TO WK-CIK.
026700     MOVE 'NT_FILING'                TO WK-ANOMALY-TYPE.
026800     MOVE WS-NT-SEVERITY             TO WK-SEVERITY-SCORE.
026900     MOVE WS-NT-DESCRIPTION          TO WK-DESCRIPTION.
027000     MOVE WS-NT-DEDUPE-KEY           TO WK-DEDUPE-KEY.
027100     MOVE RC-RUN-DATE-YMD            TO WK-CREATED-DATE.
027200     CALL 'ALRTWTR' USING WK-ALERT-LINKAGE.
027300     IF WK-WAS-INSERTED
027400         ADD 1                       TO WS-INSERTED-COUNT.
027500     IF SURV-NT-DEBUG-SW
027600         DISPLAY WK-ALERT-LINKAGE.
027700*---------------------------------------------------------------*
027800 2300-ACCUMULATE-ISSUER-TOTALS.
027900*---------------------------------------------------------------*
028000     SET IT-NDX                      TO 1.
028100     SEARCH IT-TABLE
028200         AT END
028300             ADD 1                     TO IT-TABLE-COUNT
028400             SET IT-NDX                TO IT-TABLE-COUNT
028500             MOVE FE-CIK               TO IT-CIK(IT-NDX)
028600             MOVE 1                    TO IT-NT-COUNT(IT-NDX)
028700             MOVE 'N'                  TO IT-PICKED-SW(IT-NDX)
028800         WHEN IT-CIK(IT-NDX) = FE-CIK
028900             ADD 1                     TO IT-NT-COUNT(IT-NDX).
029000*---------------------------------------------------------------*
029100 3000-CLOSE-FILES.
029200*---------------------------------------------------------------*
029300     CLOSE COMPANY-FILE
029400           FILING-FILE
029500           PRINT-FILE.
029550 3000-EXIT.
029560     EXIT.
029600*---------------------------------------------------------------*
029700 4000-PRINT-DETECTOR-TOTALS.
029800*---------------------------------------------------------------*
029900     MOVE WS-TOTAL-NT-COUNT          TO DLT-TOTAL.
030000     MOVE WS-INSERTED-COUNT          TO DLT-INSERTED.
030100     MOVE DETAIL-LINE-TOTALS         TO NEXT-REPORT-LINE.
030200     PERFORM 9000-PRINT-REPORT-LINE.
030250 4000-EXIT.
030260     EXIT.
030300*---------------------------------------------------------------*
030400 5000-PRINT-TOP-ISSUERS.
030500*---------------------------------------------------------------*
030600     MOVE DETAIL-LINE-HEADING        TO NEXT-REPORT-LINE.
030700     PERFORM 9000-PRINT-REPORT-LINE.
030800     MOVE ZERO                       TO WS-TOP10-RANK.
030810 5005-TOP-ISSUER-LOOP.
030820     IF WS-TOP10-RANK = 10
030830            OR WS-TOP10-RANK = IT-TABLE-COUNT
030840         GO TO 5220-EXIT.
030900     PERFORM 5100-SELECT-AND-PRINT-NEXT THRU 5200-EXIT.
031050     GO TO 5005-TOP-ISSUER-LOOP.
031200*---------------------------------------------------------------*
031300 5100-SELECT-AND-PRINT-NEXT.
031400*---------------------------------------------------------------*
031500     PERFORM 5110-FIND-NEXT-HIGHEST.
031600     IF WS-TOP10-MAX-NDX > 0
031700         ADD 1                       TO WS-TOP10-RANK
031800         SET IT-NDX                  TO WS-TOP10-MAX-NDX
031900         MOVE 'Y'                    TO IT-PICKED-SW(IT-NDX)
032000         PERFORM 5200-PRINT-ISSUER-LINE
032100     ELSE
032200         MOVE 10                     TO WS-TOP10-RANK.
032300*---------------------------------------------------------------*
032400 5110-FIND-NEXT-HIGHEST.
032500*---------------------------------------------------------------*
032600     MOVE ZERO                       TO WS-TOP10-MAX-COUNT.
032700     MOVE ZERO                       TO WS-TOP10-MAX-NDX.
032800     PERFORM 5120-SCAN-TABLE-ENTRY
032900         VARYING IT-NDX FROM 1 BY 1
033000         UNTIL IT-NDX > IT-TABLE-COUNT.
033100*---------------------------------------------------------------*
033200 5120-SCAN-TABLE-ENTRY.
033300*---------------------------------------------------------------*
033400     IF IT-PICKED-SW(IT-NDX) NOT = 'Y'
033500        AND IT-NT-COUNT(IT-NDX) > WS-TOP10-MAX-COUNT
033600         MOVE IT-NT-COUNT(IT-NDX)     TO WS-TOP10-MAX-COUNT
033700         SET WS-TOP10-MAX-NDX         TO IT-NDX.
033800*---------------------------------------------------------------*
033900 5200-PRINT-ISSUER-LINE.
034000*---------------------------------------------------------------*
034100     SET IT-NDX                      TO WS-TOP10-MAX-NDX.
034200     PERFORM 5210-LOOKUP-COMPANY-FOR-PRINT THRU 5220-EXIT.
034300     MOVE IT-NT-COUNT(IT-NDX)        TO DLI-COUNT.
034400     MOVE DETAIL-LINE-ISSUER         TO NEXT-REPORT-LINE.
034500     PERFORM 9000-PRINT-REPORT-LINE.
034550 5200-EXIT.
034560     EXIT.
034600*---------------------------------------------------------------*
034700 5210-LOOKUP-COMPANY-FOR-PRINT.
034800*---------------------------------------------------------------*
034900     MOVE 'N/A'                      TO DLI-TICKER.
035000     MOVE 'Unknown'                  TO DLI-NAME.
035100     SET CO-TABLE-NDX                TO 1.
035200     SEARCH CO-COMPANY-TABLE
035300         AT END
035400             CONTINUE
035500         WHEN CT-CIK(CO-TABLE-NDX) = IT-CIK(IT-NDX)
035600             PERFORM 5220-MOVE-COMPANY-DISPLAY-FIELDS.
035700*---------------------------------------------------------------*
035800 5220-MOVE-COMPANY-DISPLAY-FIELDS.
035900*---------------------------------------------------------------*
036000     IF CT-TICKER(CO-TABLE-NDX) NOT = SPACE
036100         MOVE CT-TICKER(CO-TABLE-NDX) TO DLI-TICKER.
036200     IF CT-NAME(CO-TABLE-NDX) NOT = SPACE
036300         MOVE CT-NAME(CO-TABLE-NDX)   TO DLI-NAME.
036350 5220-EXIT.
036360     EXIT.
036400*---------------------------------------------------------------*
036500 9000-PRINT-REPORT-LINE.
036600*---------------------------------------------------------------*
036700     IF RC-LINE-COUNT GREATER THAN RC-LINES-ON-PAGE
036800         PERFORM 9100-PRINT-HEADING-LINES.
036900     MOVE NEXT-REPORT-LINE            TO PRINT-LINE.
037000     PERFORM 9120-WRITE-PRINT-LINE.
037100*---------------------------------------------------------------*
037200 9100-PRINT-HEADING-LINES.
037300*---------------------------------------------------------------*
037400     MOVE RC-PAGE-COUNT               TO HL1-PAGE-NUM.
037500     MOVE RC-RUN-DATE-YMD             TO HL1-RUN-DATE.
037600     MOVE HEADING-LINE-1              TO PRINT-LINE.
037700     PERFORM 9110-WRITE-TOP-OF-PAGE.
037800     ADD 1                            TO RC-PAGE-COUNT.
037900     MOVE 6                           TO RC-LINE-COUNT.
038000*---------------------------------------------------------------*
038100 9110-WRITE-TOP-OF-PAGE.
038200*---------------------------------------------------------------*
038300     WRITE PRINT-RECORD
038400         AFTER ADVANCING TOP-OF-FORM.
038500     MOVE SPACE                       TO PRINT-LINE.
038600*---------------------------------------------------------------*
038700 9120-WRITE-PRINT-LINE.
038800*---------------------------------------------------------------*
038900     WRITE PRINT-RECORD
039000         AFTER ADVANCING RC-LINE-SPACEING.
039100     ADD RC-LINE-SPACEING             TO RC-LINE-COUNT.
039200     MOVE 1                           TO RC-LINE-SPACEING.
039300     MOVE SPACE                       TO PRINT-LINE.
